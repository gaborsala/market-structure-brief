000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.                    WMBRIEF.
000300 AUTHOR.                        D. OKAFOR.
000400 INSTALLATION.                  WOLFE MARKET SYSTEMS - HP-9000.
000500 DATE-WRITTEN.                  11/06/1993.
000600 DATE-COMPILED.
000700 SECURITY.                      COMPANY CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.                                                        *
001000* WEEKLY MARKET STRUCTURE BRIEF -- STEP 3 OF 3.                  *
001100* READS THE SUMMARY AND CLASSIFICATION FILES WMSTRUC WROTE,      *
001200* OPTIONALLY THE PRIOR WEEK'S SUMMARY FILE, AND FILLS IN THE     *
001300* DESK'S MONDAY MEMO -- RANKING TABLE, STRUCTURAL OBSERVATIONS,  *
001400* MARKET RISK STATE WITH ITS JUSTIFICATION LINES, AND CLOSING    *
001500* STATEMENT.  THE WEEK CODE AND RUN DATE COME IN ON A PARAMETER  *
001600* CARD -- SEE THE ACCEPT STATEMENTS IN 1100-OPEN-RTN.            *
001700*                                                                *
001800******************************************************************
001900*  MODIFICATION HISTORY:                                        *
002000*                                                                *
002100*   MODIFIED: 11/06/1993                                        *
002200*   PROGRAMMER: D. OKAFOR                                       *
002300*   MODIFICATION: ORIGINAL VERSION.  REPLACED THE DESK'S HAND-   *
002400*                 TYPED MONDAY MEMO WITH A GENERATED ONE OFF THE *
002500*                 WMSTRUC SUMMARY/CLASSIFICATION FILES.  TKT#    *
002600*                 WM-0046.                                      *
002700*                                                                *
002800*   MODIFIED: 04/18/1995                                        *
002900*   PROGRAMMER: D. OKAFOR                                       *
003000*   MODIFICATION: ADDED THE PRIOR-WEEK COMPARE AND THE "CHANGE   *
003100*                 VS LAST WEEK" LINE.  PRIOR FILE IS OPTIONAL -- *
003200*                 FIRST RUN OF A NEW BOOK WON'T HAVE ONE.  TKT#  *
003300*                 WM-0054.                                      *
003400*                                                                *
003500*   MODIFIED: 09/12/1996                                        *
003600*   PROGRAMMER: D. OKAFOR                                       *
003700*   MODIFICATION: ADDED THE MARKET RISK STATE SECTION AND ITS    *
003800*                 JUSTIFICATION LINES AT THE DESK'S REQUEST      *
003900*                 AFTER THE '96 SUMMER PULLBACK CAUGHT THEM      *
004000*                 FLAT-FOOTED.  TKT# WM-0058.                   *
004100*                                                                *
004200*   MODIFIED: 03/09/1998                                        *
004300*   PROGRAMMER: J. PALLADINO                                    *
004400*   MODIFICATION: Y2K REMEDIATION -- WM-RUN-DATE PARAMETER CARD  *
004500*                 IS FULL 4-DIGIT YEAR, NO WINDOWING LOGIC HERE. *
004600*                 CONFIRMED AGAINST THE 2000 TEST DECK.  TKT#    *
004700*                 WM-0065.                                      *
004800*                                                                *
004900*   MODIFIED: 02/14/2000                                        *
005000*   PROGRAMMER: J. PALLADINO                                    *
005100*   MODIFICATION: FIXED A BUG WHERE A PRIOR FILE PRESENT BUT     *
005200*                 EMPTY WAS BEING TREATED AS "NO PRIOR DATA".    *
005300*                 CHANGE-COUNT NOW COMES OUT "N/A" ONLY WHEN THE *
005400*                 FILE ISN'T THERE AT ALL OR THERE ARE NO        *
005500*                 TICKERS COMMON TO BOTH WEEKS.  TKT# WM-0068.   *
005600*                                                                *
005700*   MODIFIED: 11/03/2003                                        *
005800*   PROGRAMMER: L. FENWICK                                      *
005900*   MODIFICATION: ADDED THE DEFENSIVE SHIFT AND RISK-ON RULES TO *
006000*                 THE MARKET RISK STATE LADDER -- BEFORE THIS    *
006100*                 EVERYTHING THAT WASN'T RISK-OFF FELL THROUGH   *
006200*                 TO FRAGMENTED OR BALANCED.  TKT# WM-0074.      *
006300*                                                                *
006400*   MODIFIED: 08/21/2007                                        *
006500*   PROGRAMMER: T. MARSH                                        *
006600*   MODIFICATION: NARROW LEADERSHIP RULE NOW CHECKS THE          *
006700*                 PERSISTENT-LEADER COUNT INSTEAD OF JUST         *
006800*                 BREADTH -- DESK WANTED THE STATE TO CALL OUT   *
006900*                 A ONE- OR TWO-SECTOR MARKET BY NAME.  TKT#      *
007000*                 WM-0091.                                       *
007100*                                                                *
007200******************************************************************
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SOURCE-COMPUTER.  HP-9000.
007600 OBJECT-COMPUTER.  HP-9000.
007700 SPECIAL-NAMES.
007800     UPSI-2 IS WM-NO-PRIOR-SWITCH
007900         ON STATUS IS WM-FORCE-NO-PRIOR
008000         OFF STATUS IS WM-USE-PRIOR-IF-FOUND.
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT SUMMARY-FILE       ASSIGN TO SUMMARY
008400            ORGANIZATION IS LINE SEQUENTIAL
008500            FILE STATUS  IS WS-SUMMARY-STATUS.
008600     SELECT PRIOR-SUM-FILE     ASSIGN TO PRIORSUM
008700            ORGANIZATION IS LINE SEQUENTIAL
008800            FILE STATUS  IS WS-PRIOR-STATUS.
008900     SELECT CLASS-FILE        ASSIGN TO CLASSIFY
009000            ORGANIZATION IS LINE SEQUENTIAL
009100            FILE STATUS  IS WS-CLASS-STATUS.
009200     SELECT BRIEF-FILE        ASSIGN TO WEEKBRF
009300            ORGANIZATION IS LINE SEQUENTIAL
009400            FILE STATUS  IS WS-BRIEF-STATUS.
009500 DATA DIVISION.
009600 FILE SECTION.
009700 FD  SUMMARY-FILE
009800     LABEL RECORDS ARE STANDARD.
009900 01  SUMMARY-REC.
010000     COPY WMSUMM.
010100 FD  PRIOR-SUM-FILE
010200     LABEL RECORDS ARE STANDARD.
010300 01  PRIOR-SUM-REC.
010400     COPY WMSUMM REPLACING ==SUM-== BY ==PSM-==.
010500 FD  CLASS-FILE
010600     LABEL RECORDS ARE STANDARD.
010700 01  CLASS-REC.
010800     COPY WMCLAS.
010900 FD  BRIEF-FILE
011000     LABEL RECORDS ARE OMITTED.
011100 01  BRIEF-REC                   PIC X(132).
011200 WORKING-STORAGE SECTION.
011300******************************************************************
011400*               S E C T O R   R E F E R E N C E   T A B L E      *
011500******************************************************************
011600 COPY WMSECT.
011700******************************************************************
011800*               F I L E   S T A T U S   F I E L D S              *
011900******************************************************************
012000 01  WS-SUMMARY-STATUS           PIC X(02) VALUE SPACES.
012100     88  WM-SUMMARY-OK               VALUE "00".
012200     88  WM-SUMMARY-AT-EOF           VALUE "10".
012300 01  WS-PRIOR-STATUS             PIC X(02) VALUE SPACES.
012400     88  WM-PRIOR-OK                 VALUE "00".
012500     88  WM-PRIOR-AT-EOF             VALUE "10".
012600     88  WM-PRIOR-NOT-FOUND          VALUE "35".
012700 01  WS-CLASS-STATUS             PIC X(02) VALUE SPACES.
012800     88  WM-CLASS-OK                 VALUE "00".
012900 01  WS-BRIEF-STATUS             PIC X(02) VALUE SPACES.
013000     88  WM-BRIEF-OK                 VALUE "00".
013100******************************************************************
013200*               R U N   P A R A M E T E R   C A R D              *
013300******************************************************************
013400 01  WS-PARM-CARD.
013500     05  WM-WEEK-CODE                PIC X(10) VALUE SPACES.
013600     05  WM-RUN-DATE                 PIC X(10) VALUE SPACES.
013700     05  FILLER                      PIC X(05) VALUE SPACES.
013800******************************************************************
013900*               S W I T C H E S                                 *
014000******************************************************************
014100 77  WS-SUMMARY-EOF-SW           PIC X(01) VALUE "N".
014200     88  WM-SUMMARY-EOF                  VALUE "Y".
014300 77  WS-PRIOR-EOF-SW             PIC X(01) VALUE "N".
014400     88  WM-PRIOR-EOF                    VALUE "Y".
014500 77  WS-PRIOR-AVAIL-SW           PIC X(01) VALUE "N".
014600     88  WM-PRIOR-AVAILABLE              VALUE "Y".
014700******************************************************************
014800*               C O U N T E R S                                 *
014900******************************************************************
015000 77  WS-CUR-CNT                  PIC S9(02) COMP-3 VALUE ZERO.
015100 77  WS-PRIOR-CNT                PIC S9(02) COMP-3 VALUE ZERO.
015200 77  WS-PERSIST-CNT              PIC S9(02) COMP-3 VALUE ZERO.
015300 77  WS-TRANS-CNT                PIC S9(02) COMP-3 VALUE ZERO.
015400 77  WS-DEF-HHHL-CNT             PIC S9(02) COMP-3 VALUE ZERO.
015500 77  WS-CYC-HHHL-CNT             PIC S9(02) COMP-3 VALUE ZERO.
015600 77  WS-COMMON-CNT               PIC S9(02) COMP-3 VALUE ZERO.
015700 77  WS-CHANGE-CNT               PIC S9(02) COMP-3 VALUE ZERO.
015800******************************************************************
015900*               C U R R E N T   W E E K   T A B L E              *
016000******************************************************************
016100 01  WS-CUR-TABLE.
016200     05  WS-CUR-ENTRY OCCURS 11 TIMES.
016300         10  WS-CUR-RANK             PIC 9(02).
016400         10  WS-CUR-TICKER           PIC X(04).
016500         10  WS-CUR-DIRECTION        PIC X(10).
016600         10  WS-CUR-LEADERSHIP       PIC X(17).
016700         10  FILLER                  PIC X(05).
016800******************************************************************
016900*               P R I O R   W E E K   T A B L E                  *
017000******************************************************************
017100 01  WS-PRIOR-TABLE.
017200     05  WS-PSM-ENTRY OCCURS 11 TIMES.
017300         10  WS-PSM-TICKER           PIC X(04).
017400         10  WS-PSM-DIRECTION        PIC X(10).
017500         10  WS-PSM-LEADERSHIP       PIC X(17).
017600         10  FILLER                  PIC X(05).
017700******************************************************************
017800*               C L A S S I F I C A T I O N   H O L D            *
017900******************************************************************
018000 01  WS-CLASS-HOLD.
018100     05  WS-SESSIONS-USED            PIC 9(03) VALUE ZERO.
018200     05  WS-BREADTH                  PIC X(20) VALUE SPACES.
018300     05  WS-TILT                     PIC X(15) VALUE SPACES.
018400     05  WS-CNT-HHHL                 PIC 9(02) VALUE ZERO.
018500     05  WS-CNT-LHLL                 PIC 9(02) VALUE ZERO.
018600     05  WS-CNT-RANGE                PIC 9(02) VALUE ZERO.
018700     05  WS-CNT-TRANS                PIC 9(02) VALUE ZERO.
018800     05  FILLER                      PIC X(05) VALUE SPACES.
018900******************************************************************
019000*               R I S K   S T A T E   W O R K                    *
019100******************************************************************
019200 01  WS-RISK-WORK.
019300     05  WS-RISK-RULE-NO             PIC 9(01) COMP VALUE ZERO.
019400     05  WS-RISK-STATE               PIC X(20) VALUE SPACES.
019500     05  FILLER                      PIC X(03) VALUE SPACES.
019600 01  WS-JUSTIFY-LINES.
019700     05  WS-JUSTIFY-1                PIC X(60) VALUE SPACES.
019800     05  WS-JUSTIFY-2                PIC X(60) VALUE SPACES.
019900     05  WS-JUSTIFY-3                PIC X(60) VALUE SPACES.
020000     05  FILLER                      PIC X(04) VALUE SPACES.
020100******************************************************************
020200*               L I S T   B U I L D   W O R K                    *
020300******************************************************************
020400 01  WS-LIST-WORK.
020500     05  WS-LIST-TEXT                PIC X(60) VALUE SPACES.
020600     05  WS-LIST-PTR                 PIC S9(04) COMP VALUE 1.
020700     05  WS-LIST-ITEM-CNT            PIC S9(02) COMP VALUE ZERO.
020800     05  FILLER                      PIC X(02) VALUE SPACES.
020900 01  WS-TOP3-TEXT                    PIC X(20) VALUE SPACES.
021000 01  WS-BOT3-TEXT                    PIC X(20) VALUE SPACES.
021100 01  WS-PERSIST-TEXT                 PIC X(60) VALUE SPACES.
021200 01  WS-TRANS-TEXT                   PIC X(60) VALUE SPACES.
021300 01  WS-LIST-APPEND                  PIC X(04) VALUE SPACES.
021400******************************************************************
021500*               M I S C   W O R K   F I E L D S                  *
021600******************************************************************
021700 77  WS-CUR-SUB                  PIC S9(04) COMP VALUE ZERO.
021800 77  WS-PRI-SUB                  PIC S9(04) COMP VALUE ZERO.
021900 01  WS-COUNT-EDIT                   PIC ZZ9.
022000 01  WS-PRINT-LINE                   PIC X(132) VALUE SPACES.
022100 PROCEDURE DIVISION.
022200******************************************************************
022300* MAIN LINE -- LOADS THIS WEEK'S RANKED SUMMARY, LAST WEEK'S     *
022400* SUMMARY IF ONE EXISTS, AND THE CLASSIFICATION ROLL-UP,         *
022500* THEN BUILDS THE WEEKLY BRIEF THE DESK READS MONDAY.            *
022600******************************************************************
022700 1000-MAIN-RTN.
022800     PERFORM 1100-OPEN-RTN THRU 1100-EXIT.
022900     PERFORM 2000-LOAD-CURRENT-SUMMARY THRU 2000-EXIT.
023000     PERFORM 2500-LOAD-PRIOR-SUMMARY THRU 2500-EXIT.
023100     PERFORM 3000-LOAD-CLASSIFICATION THRU 3000-EXIT.
023200     PERFORM 4000-CALC-BRIEF-STATS THRU 4000-EXIT.
023300     PERFORM 5000-DETERMINE-RISK-STATE THRU 5000-EXIT.
023400     PERFORM 6000-WRITE-WEEKLY-BRIEF THRU 6000-EXIT.
023500     PERFORM 9000-CLOSE-RTN THRU 9000-EXIT.
023600     STOP RUN.
023700******************************************************************
023800* OPENS SUMMARY-FILE AND CLASS-FILE (INPUT) AND WEEKBRF          *
023900* (OUTPUT).  PRIOR-WEEK SUMMARY IS OPENED SEPARATELY BELOW       *
024000* SINCE ITS ABSENCE IS NOT AN ERROR.                             *
024100******************************************************************
024200 1100-OPEN-RTN.
024300     ACCEPT WM-WEEK-CODE FROM SYSIN.
024400     ACCEPT WM-RUN-DATE FROM SYSIN.
024500     OPEN INPUT SUMMARY-FILE.
024600     IF NOT WM-SUMMARY-OK
024700         DISPLAY "WMBRIEF: SUMMARY OPEN FAILED, STATUS "
024800                 WS-SUMMARY-STATUS
024900         STOP RUN.
025000     OPEN INPUT CLASS-FILE.
025100     IF NOT WM-CLASS-OK
025200         DISPLAY "WMBRIEF: CLASSIFY OPEN FAILED, STATUS "
025300                 WS-CLASS-STATUS
025400         STOP RUN.
025500     OPEN OUTPUT BRIEF-FILE.
025600     IF NOT WM-BRIEF-OK
025700         DISPLAY "WMBRIEF: WEEKBRF OPEN FAILED, STATUS "
025800                 WS-BRIEF-STATUS
025900         STOP RUN.
026000*   RETURN POINT FOR PERFORM 1100-OPEN-RTN THRU 1100-EXIT.
026100 1100-EXIT.
026200     EXIT.
026300******************************************************************
026400*   SUMMARY FILE IS ALREADY IN RANK ORDER OUT OF WMSTRUC, SO      *
026500*   WS-CUR-SUB DOUBLES AS THE RANK SUBSCRIPT -- ENTRY (N) IS      *
026600*   ALWAYS THE SECTOR RANKED N-TH.                                *
026700******************************************************************
026800 2000-LOAD-CURRENT-SUMMARY.
026900     MOVE ZERO TO WS-CUR-CNT.
027000 2010-READ-ONE-SUMMARY.
027100     READ SUMMARY-FILE
027200         AT END SET WM-SUMMARY-EOF TO TRUE
027300         GO TO 2000-EXIT.
027400     ADD 1 TO WS-CUR-CNT.
027500     MOVE SUM-RANK           TO WS-CUR-RANK (WS-CUR-CNT).
027600     MOVE SUM-TICKER         TO WS-CUR-TICKER (WS-CUR-CNT).
027700     MOVE SUM-DIRECTION      TO WS-CUR-DIRECTION (WS-CUR-CNT).
027800     MOVE SUM-LEADERSHIP     TO WS-CUR-LEADERSHIP (WS-CUR-CNT).
027900     GO TO 2010-READ-ONE-SUMMARY.
028000 2000-EXIT.
028100     EXIT.
028200******************************************************************
028300*   PRIOR WEEK FILE IS OPTIONAL.  A "35" (FILE NOT FOUND) OR THE  *
028400*   UPSI-2 OVERRIDE SWITCH MEANS TREAT THIS AS THE FIRST WEEK OF  *
028500*   THE BOOK -- NOT AN ERROR.                                     *
028600******************************************************************
028700 2500-LOAD-PRIOR-SUMMARY.
028800     MOVE ZERO TO WS-PRIOR-CNT.
028900     IF WM-FORCE-NO-PRIOR
029000         DISPLAY "WMBRIEF: UPSI-2 ON - PRIOR WEEK COMPARE SKIPPED"
029100         GO TO 2500-EXIT.
029200     OPEN INPUT PRIOR-SUM-FILE.
029300     IF WM-PRIOR-NOT-FOUND
029400         DISPLAY "WMBRIEF: NO PRIOR WEEK SUMMARY FILE - FIRST "
029500                 "WEEK OF THE BOOK"
029600         GO TO 2500-EXIT.
029700     IF NOT WM-PRIOR-OK
029800         DISPLAY "WMBRIEF: PRIORSUM OPEN FAILED, STATUS "
029900                 WS-PRIOR-STATUS
030000         GO TO 2500-EXIT.
030100     SET WM-PRIOR-AVAILABLE TO TRUE.
030200 2510-READ-ONE-PRIOR.
030300     READ PRIOR-SUM-FILE
030400         AT END SET WM-PRIOR-EOF TO TRUE
030500         GO TO 2520-CLOSE-PRIOR.
030600     ADD 1 TO WS-PRIOR-CNT.
030700     MOVE PSM-TICKER         TO WS-PSM-TICKER (WS-PRIOR-CNT).
030800     MOVE PSM-DIRECTION      TO WS-PSM-DIRECTION (WS-PRIOR-CNT).
030900     MOVE PSM-LEADERSHIP     TO WS-PSM-LEADERSHIP (WS-PRIOR-CNT).
031000     GO TO 2510-READ-ONE-PRIOR.
031100 2520-CLOSE-PRIOR.
031200     CLOSE PRIOR-SUM-FILE.
031300 2500-EXIT.
031400     EXIT.
031500******************************************************************
031600* ONE CLASSIFY-FILE RECORD PER WEEK -- READ IT STRAIGHT          *
031700* INTO WORKING-STORAGE, NO TABLE NEEDED.                         *
031800******************************************************************
031900 3000-LOAD-CLASSIFICATION.
032000     READ CLASS-FILE
032100         AT END
032200             DISPLAY "WMBRIEF: CLASSIFICATION FILE IS EMPTY"
032300             STOP RUN.
032400     MOVE CLS-SESSIONS-USED  TO WS-SESSIONS-USED.
032500     MOVE CLS-BREADTH        TO WS-BREADTH.
032600     MOVE CLS-TILT           TO WS-TILT.
032700     MOVE CLS-COUNT-HHHL     TO WS-CNT-HHHL.
032800     MOVE CLS-COUNT-LHLL     TO WS-CNT-LHLL.
032900     MOVE CLS-COUNT-RANGE    TO WS-CNT-RANGE.
033000     MOVE CLS-COUNT-TRANS    TO WS-CNT-TRANS.
033100 3000-EXIT.
033200     EXIT.
033300******************************************************************
033400*   ROLLS UP EVERYTHING THE BRIEF NEEDS THAT ISN'T ALREADY ON     *
033500*   THE CLASSIFICATION RECORD -- DEFENSIVE/CYCLICAL HH/HL         *
033600*   COUNTS, THE PERSISTENT-LEADER AND TRANSITION LISTS, THE       *
033700*   TOP-3/BOTTOM-3 TICKER LISTS, AND THE CHANGE-VS-LAST-WEEK      *
033800*   COUNT.                                                        *
033900******************************************************************
034000 4000-CALC-BRIEF-STATS.
034100     PERFORM 4100-CALC-TILT-COUNTS THRU 4100-EXIT.
034200     PERFORM 4200-BUILD-PERSISTENT-LIST THRU 4200-EXIT.
034300     PERFORM 4300-BUILD-TRANSITION-LIST THRU 4300-EXIT.
034400     PERFORM 4400-BUILD-TOP3-LIST THRU 4400-EXIT.
034500     PERFORM 4500-BUILD-BOTTOM3-LIST THRU 4500-EXIT.
034600     PERFORM 4600-CALC-CHANGE-COUNT THRU 4600-EXIT.
034700 4000-EXIT.
034800     EXIT.
034900 4100-CALC-TILT-COUNTS.
035000     MOVE ZERO TO WS-DEF-HHHL-CNT WS-CYC-HHHL-CNT.
035100     MOVE 1 TO WS-CUR-SUB.
035200 4110-CHECK-ONE-SECTOR.
035300     IF WS-CUR-SUB > 11
035400         GO TO 4100-EXIT.
035500     IF WS-CUR-DIRECTION (WS-CUR-SUB) = "HH/HL     "
035600         PERFORM 4120-FIND-SECT-ENTRY THRU 4120-EXIT.
035700     ADD 1 TO WS-CUR-SUB.
035800     GO TO 4110-CHECK-ONE-SECTOR.
035900 4100-EXIT.
036000     EXIT.
036100 4120-FIND-SECT-ENTRY.
036200     MOVE 1 TO WS-SECT-SUB.
036300 4121-SCAN-SECT-TABLE.
036400     IF WS-SECT-SUB > 11
036500         GO TO 4120-EXIT.
036600     IF WS-SECT-TICKER (WS-SECT-SUB) NOT = WS-CUR-TICKER (WS-CUR-SUB)
036700         ADD 1 TO WS-SECT-SUB
036800         GO TO 4121-SCAN-SECT-TABLE.
036900     IF WS-SECT-IS-DEFENSIVE (WS-SECT-SUB)
037000         ADD 1 TO WS-DEF-HHHL-CNT.
037100     IF WS-SECT-IS-CYCLICAL (WS-SECT-SUB)
037200         ADD 1 TO WS-CYC-HHHL-CNT.
037300 4120-EXIT.
037400     EXIT.
037500******************************************************************
037600*   COMMA-SEPARATED LIST OF EVERY SECTOR CURRENTLY CARRYING       *
037700*   "PERSISTENT LEADER".  "N/A" IF THERE ARE NONE THIS WEEK.      *
037800******************************************************************
037900 4200-BUILD-PERSISTENT-LIST.
038000     MOVE ZERO TO WS-PERSIST-CNT.
038100     PERFORM 4900-LIST-INIT THRU 4900-EXIT.
038200     MOVE 1 TO WS-CUR-SUB.
038300 4210-SCAN-PERSIST.
038400     IF WS-CUR-SUB > 11
038500         GO TO 4220-FINISH-PERSIST.
038600     IF WS-CUR-LEADERSHIP (WS-CUR-SUB) = "Persistent Leader"
038700         ADD 1 TO WS-PERSIST-CNT
038800         MOVE WS-CUR-TICKER (WS-CUR-SUB) TO WS-LIST-APPEND
038900         PERFORM 4950-LIST-APPEND THRU 4950-EXIT.
039000     ADD 1 TO WS-CUR-SUB.
039100     GO TO 4210-SCAN-PERSIST.
039200 4220-FINISH-PERSIST.
039300     PERFORM 4960-LIST-FINISH THRU 4960-EXIT.
039400     MOVE WS-LIST-TEXT TO WS-PERSIST-TEXT.
039500 4200-EXIT.
039600     EXIT.
039700******************************************************************
039800*   COMMA-SEPARATED LIST OF EVERY SECTOR CURRENTLY LABELED        *
039900*   "TRANSITION".  "N/A" IF THERE ARE NONE THIS WEEK.             *
040000******************************************************************
040100 4300-BUILD-TRANSITION-LIST.
040200     MOVE ZERO TO WS-TRANS-CNT.
040300     PERFORM 4900-LIST-INIT THRU 4900-EXIT.
040400     MOVE 1 TO WS-CUR-SUB.
040500 4310-SCAN-TRANS.
040600     IF WS-CUR-SUB > 11
040700         GO TO 4320-FINISH-TRANS.
040800     IF WS-CUR-DIRECTION (WS-CUR-SUB) = "TRANSITION"
040900         ADD 1 TO WS-TRANS-CNT
041000         MOVE WS-CUR-TICKER (WS-CUR-SUB) TO WS-LIST-APPEND
041100         PERFORM 4950-LIST-APPEND THRU 4950-EXIT.
041200     ADD 1 TO WS-CUR-SUB.
041300     GO TO 4310-SCAN-TRANS.
041400 4320-FINISH-TRANS.
041500     PERFORM 4960-LIST-FINISH THRU 4960-EXIT.
041600     MOVE WS-LIST-TEXT TO WS-TRANS-TEXT.
041700 4300-EXIT.
041800     EXIT.
041900 4400-BUILD-TOP3-LIST.
042000     PERFORM 4900-LIST-INIT THRU 4900-EXIT.
042100     MOVE 1 TO WS-CUR-SUB.
042200 4410-APPEND-TOP3.
042300     IF WS-CUR-SUB > 3
042400         GO TO 4420-FINISH-TOP3.
042500     MOVE WS-CUR-TICKER (WS-CUR-SUB) TO WS-LIST-APPEND.
042600     PERFORM 4950-LIST-APPEND THRU 4950-EXIT.
042700     ADD 1 TO WS-CUR-SUB.
042800     GO TO 4410-APPEND-TOP3.
042900 4420-FINISH-TOP3.
043000     PERFORM 4960-LIST-FINISH THRU 4960-EXIT.
043100     MOVE WS-LIST-TEXT TO WS-TOP3-TEXT.
043200 4400-EXIT.
043300     EXIT.
043400******************************************************************
043500*   WORST FIRST -- RANK 11, THEN 10, THEN 9 -- SAME ORDER THE     *
043600*   BRIEF-BLOCKS BOTTOM-3 BULLET USES OVER IN WMSTRUC.            *
043700******************************************************************
043800 4500-BUILD-BOTTOM3-LIST.
043900     PERFORM 4900-LIST-INIT THRU 4900-EXIT.
044000     MOVE 11 TO WS-CUR-SUB.
044100 4510-APPEND-BOT3.
044200     IF WS-CUR-SUB < 9
044300         GO TO 4520-FINISH-BOT3.
044400     MOVE WS-CUR-TICKER (WS-CUR-SUB) TO WS-LIST-APPEND.
044500     PERFORM 4950-LIST-APPEND THRU 4950-EXIT.
044600     SUBTRACT 1 FROM WS-CUR-SUB.
044700     GO TO 4510-APPEND-BOT3.
044800 4520-FINISH-BOT3.
044900     PERFORM 4960-LIST-FINISH THRU 4960-EXIT.
045000     MOVE WS-LIST-TEXT TO WS-BOT3-TEXT.
045100 4500-EXIT.
045200     EXIT.
045300******************************************************************
045400*   ONLY COUNTS TICKERS COMMON TO BOTH WEEKS.  "N/A" WHEN THERE   *
045500*   IS NO PRIOR FILE OR NO TICKER MATCHES BETWEEN THE TWO WEEKS   *
045600*   (TKT# WM-0068 -- SEE THE 02/14/2000 CHANGE ABOVE).            *
045700******************************************************************
045800 4600-CALC-CHANGE-COUNT.
045900     MOVE ZERO TO WS-CHANGE-CNT WS-COMMON-CNT.
046000     IF NOT WM-PRIOR-AVAILABLE
046100         GO TO 4600-EXIT.
046200     MOVE 1 TO WS-CUR-SUB.
046300 4610-SCAN-CURRENT.
046400     IF WS-CUR-SUB > 11
046500         GO TO 4600-EXIT.
046600     PERFORM 4620-FIND-PRIOR-ENTRY THRU 4620-EXIT.
046700     ADD 1 TO WS-CUR-SUB.
046800     GO TO 4610-SCAN-CURRENT.
046900 4620-FIND-PRIOR-ENTRY.
047000     MOVE 1 TO WS-PRI-SUB.
047100 4621-SCAN-PRIOR.
047200     IF WS-PRI-SUB > WS-PRIOR-CNT
047300         GO TO 4620-EXIT.
047400     IF WS-PSM-TICKER (WS-PRI-SUB) NOT = WS-CUR-TICKER (WS-CUR-SUB)
047500         ADD 1 TO WS-PRI-SUB
047600         GO TO 4621-SCAN-PRIOR.
047700     ADD 1 TO WS-COMMON-CNT.
047800     IF WS-CUR-DIRECTION (WS-CUR-SUB) NOT = WS-PSM-DIRECTION (WS-PRI-SUB)
047900         ADD 1 TO WS-CHANGE-CNT
048000         GO TO 4620-EXIT.
048100     IF WS-CUR-LEADERSHIP (WS-CUR-SUB) NOT = WS-PSM-LEADERSHIP (WS-PRI-SUB)
048200         ADD 1 TO WS-CHANGE-CNT.
048300 4620-EXIT.
048400     EXIT.
048500 4600-EXIT.
048600     EXIT.
048700******************************************************************
048800*   SHARED COMMA-LIST BUILDER.  CALLER MOVES THE TICKER TO        *
048900*   WS-LIST-APPEND, THEN PERFORMS 4950.  4960 SUBSTITUTES "N/A"   *
049000*   WHEN NOTHING WAS EVER APPENDED.                               *
049100******************************************************************
049200 4900-LIST-INIT.
049300     MOVE SPACES TO WS-LIST-TEXT.
049400     MOVE 1 TO WS-LIST-PTR.
049500     MOVE ZERO TO WS-LIST-ITEM-CNT.
049600 4900-EXIT.
049700     EXIT.
049800 4950-LIST-APPEND.
049900     IF WS-LIST-ITEM-CNT > 0
050000         STRING ", " DELIMITED BY SIZE
050100             INTO WS-LIST-TEXT
050200             WITH POINTER WS-LIST-PTR.
050300     STRING WS-LIST-APPEND DELIMITED BY SPACE
050400         INTO WS-LIST-TEXT
050500         WITH POINTER WS-LIST-PTR.
050600     ADD 1 TO WS-LIST-ITEM-CNT.
050700 4950-EXIT.
050800     EXIT.
050900 4960-LIST-FINISH.
051000     IF WS-LIST-ITEM-CNT = 0
051100         MOVE "n/a" TO WS-LIST-TEXT.
051200 4960-EXIT.
051300     EXIT.
051400******************************************************************
051500*   MARKET RISK STATE -- FIRST MATCHING RULE WINS.  EACH RULE     *
051600*   PARAGRAPH SETS WS-RISK-STATE AND WS-RISK-RULE-NO; THE RULE    *
051700*   NUMBER DRIVES WHICH JUSTIFICATION LINES 6500 WRITES LATER.    *
051800******************************************************************
051900 5000-DETERMINE-RISK-STATE.
052000     IF WS-CNT-LHLL NOT < 5
052100         MOVE "Risk-Off            " TO WS-RISK-STATE
052200         MOVE 1 TO WS-RISK-RULE-NO
052300         GO TO 5000-EXIT.
052400     IF WS-DEF-HHHL-CNT NOT < 3
052500         MOVE "Defensive Shift     " TO WS-RISK-STATE
052600         MOVE 2 TO WS-RISK-RULE-NO
052700         GO TO 5000-EXIT.
052800     IF WS-CNT-HHHL NOT < 4
052900         AND WS-TILT = "Cyclical Tilt"
053000         MOVE "Risk-On             " TO WS-RISK-STATE
053100         MOVE 3 TO WS-RISK-RULE-NO
053200         GO TO 5000-EXIT.
053300     IF WS-PERSIST-CNT = 1 OR WS-PERSIST-CNT = 2
053400         MOVE "Narrow Leadership   " TO WS-RISK-STATE
053500         MOVE 4 TO WS-RISK-RULE-NO
053600         GO TO 5000-EXIT.
053700     IF WS-CNT-HHHL > 0 AND WS-CNT-LHLL > 0
053800         MOVE "Fragmented          " TO WS-RISK-STATE
053900         MOVE 5 TO WS-RISK-RULE-NO
054000         GO TO 5000-EXIT.
054100     MOVE "Balanced            " TO WS-RISK-STATE.
054200     MOVE 6 TO WS-RISK-RULE-NO.
054300 5000-EXIT.
054400     EXIT.
054500******************************************************************
054600*   FULL WEEKLY BRIEF -- HEADER, RANKING TABLE, SUMMARY LINES,    *
054700*   STRUCTURAL OBSERVATIONS, MARKET RISK STATE, CLOSING LINE.     *
054800******************************************************************
054900 6000-WRITE-WEEKLY-BRIEF.
055000     PERFORM 6100-WRITE-HEADER THRU 6100-EXIT.
055100     PERFORM 6200-WRITE-RANKING-TABLE THRU 6200-EXIT.
055200     PERFORM 6300-WRITE-SUMMARY-LINES THRU 6300-EXIT.
055300     PERFORM 6400-WRITE-STRUCTURAL-OBS THRU 6400-EXIT.
055400     PERFORM 6500-WRITE-RISK-STATE THRU 6500-EXIT.
055500     PERFORM 6600-WRITE-CLOSING THRU 6600-EXIT.
055600 6000-EXIT.
055700     EXIT.
055800 6100-WRITE-HEADER.
055900     MOVE SPACES TO WS-PRINT-LINE.
056000     STRING "Week: " DELIMITED BY SIZE
056100         WM-WEEK-CODE DELIMITED BY SPACE
056200         INTO WS-PRINT-LINE.
056300     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
056400     STRING "Date: " DELIMITED BY SIZE
056500         WM-RUN-DATE DELIMITED BY SPACE
056600         INTO WS-PRINT-LINE.
056700     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
056800 6100-EXIT.
056900     EXIT.
057000 6200-WRITE-RANKING-TABLE.
057100     MOVE SPACES TO WS-PRINT-LINE.
057200     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
057300     MOVE "## 1. Relative Strength Ranking" TO WS-PRINT-LINE.
057400     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
057500     MOVE "| Rank | ETF | 4W Direction | Leadership Status |"
057600         TO WS-PRINT-LINE.
057700     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
057800     PERFORM 6210-WRITE-ONE-RANK-ROW THRU 6210-EXIT
057900         VARYING WS-CUR-SUB FROM 1 BY 1
058000         UNTIL WS-CUR-SUB > 11.
058100 6200-EXIT.
058200     EXIT.
058300 6210-WRITE-ONE-RANK-ROW.
058400     MOVE SPACES TO WS-PRINT-LINE.
058500     STRING "| " DELIMITED BY SIZE
058600         WS-CUR-RANK (WS-CUR-SUB) DELIMITED BY SIZE
058700         " | " DELIMITED BY SIZE
058800         WS-CUR-TICKER (WS-CUR-SUB) DELIMITED BY SIZE
058900         " | " DELIMITED BY SIZE
059000         WS-CUR-DIRECTION (WS-CUR-SUB) DELIMITED BY SIZE
059100         " | " DELIMITED BY SIZE
059200         WS-CUR-LEADERSHIP (WS-CUR-SUB) DELIMITED BY SIZE
059300         " |" DELIMITED BY SIZE
059400         INTO WS-PRINT-LINE.
059500     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
059600 6210-EXIT.
059700     EXIT.
059800 6300-WRITE-SUMMARY-LINES.
059900     MOVE SPACES TO WS-PRINT-LINE.
060000     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
060100     STRING "Top 3 Leaders: " DELIMITED BY SIZE
060200         WS-TOP3-TEXT DELIMITED BY SIZE
060300         INTO WS-PRINT-LINE.
060400     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
060500     STRING "Bottom 3 by 4W Rank: " DELIMITED BY SIZE
060600         WS-BOT3-TEXT DELIMITED BY SIZE
060700         INTO WS-PRINT-LINE.
060800     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
060900     STRING "Breadth: " DELIMITED BY SIZE
061000         WS-BREADTH DELIMITED BY SIZE
061100         INTO WS-PRINT-LINE.
061200     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
061300     STRING "Tilt: " DELIMITED BY SIZE
061400         WS-TILT DELIMITED BY SIZE
061500         INTO WS-PRINT-LINE.
061600     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
061700     IF WM-PRIOR-AVAILABLE AND WS-COMMON-CNT > 0
061800         MOVE WS-CHANGE-CNT TO WS-COUNT-EDIT
061900         STRING "Change vs Last Week: " DELIMITED BY SIZE
062000             WS-COUNT-EDIT DELIMITED BY SIZE
062100             INTO WS-PRINT-LINE
062200     ELSE
062300         MOVE "Change vs Last Week: n/a" TO WS-PRINT-LINE.
062400     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
062500 6300-EXIT.
062600     EXIT.
062700 6400-WRITE-STRUCTURAL-OBS.
062800     MOVE SPACES TO WS-PRINT-LINE.
062900     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
063000     MOVE "## 2. Structural Observations" TO WS-PRINT-LINE.
063100     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
063200     MOVE "- Leadership concentrated in 3 sectors." TO WS-PRINT-LINE.
063300     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
063400     STRING "- Rotation signals: TRANSITION sectors: " DELIMITED BY SIZE
063500         WS-TRANS-TEXT DELIMITED BY SIZE
063600         INTO WS-PRINT-LINE.
063700     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
063800     MOVE WS-DEF-HHHL-CNT TO WS-COUNT-EDIT.
063900     STRING "- Defensive sectors show " DELIMITED BY SIZE
064000         WS-COUNT-EDIT DELIMITED BY SIZE
064100         " HH/HL structure count." DELIMITED BY SIZE
064200         INTO WS-PRINT-LINE.
064300     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
064400     MOVE WS-CYC-HHHL-CNT TO WS-COUNT-EDIT.
064500     STRING "- Cyclical sectors show " DELIMITED BY SIZE
064600         WS-COUNT-EDIT DELIMITED BY SIZE
064700         " HH/HL structure count." DELIMITED BY SIZE
064800         INTO WS-PRINT-LINE.
064900     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
065000 6400-EXIT.
065100     EXIT.
065200 6500-WRITE-RISK-STATE.
065300     MOVE SPACES TO WS-PRINT-LINE.
065400     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
065500     MOVE "## 4. Market Risk State" TO WS-PRINT-LINE.
065600     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
065700     MOVE WS-RISK-STATE TO WS-PRINT-LINE.
065800     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
065900     IF WS-RISK-RULE-NO = 1
066000         GO TO 6510-RULE-1-JUSTIFY.
066100     IF WS-RISK-RULE-NO = 2
066200         GO TO 6520-RULE-2-JUSTIFY.
066300     IF WS-RISK-RULE-NO = 3
066400         GO TO 6530-RULE-3-JUSTIFY.
066500     IF WS-RISK-RULE-NO = 4
066600         GO TO 6540-RULE-4-JUSTIFY.
066700     IF WS-RISK-RULE-NO = 5
066800         GO TO 6550-RULE-5-JUSTIFY.
066900     GO TO 6560-RULE-6-JUSTIFY.
067000 6510-RULE-1-JUSTIFY.
067100     MOVE WS-CNT-LHLL TO WS-COUNT-EDIT.
067200     STRING "LH/LL sectors count: " DELIMITED BY SIZE
067300         WS-COUNT-EDIT DELIMITED BY SIZE "." DELIMITED BY SIZE
067400         INTO WS-JUSTIFY-1.
067500     MOVE WS-CNT-HHHL TO WS-COUNT-EDIT.
067600     STRING "HH/HL sectors count: " DELIMITED BY SIZE
067700         WS-COUNT-EDIT DELIMITED BY SIZE "." DELIMITED BY SIZE
067800         INTO WS-JUSTIFY-2.
067900     STRING "Tilt: " DELIMITED BY SIZE
068000         WS-TILT DELIMITED BY SIZE "." DELIMITED BY SIZE
068100         INTO WS-JUSTIFY-3.
068200     GO TO 6570-WRITE-JUSTIFY.
068300 6520-RULE-2-JUSTIFY.
068400     MOVE WS-DEF-HHHL-CNT TO WS-COUNT-EDIT.
068500     STRING "Defensive HH/HL count: " DELIMITED BY SIZE
068600         WS-COUNT-EDIT DELIMITED BY SIZE "." DELIMITED BY SIZE
068700         INTO WS-JUSTIFY-1.
068800     MOVE WS-CYC-HHHL-CNT TO WS-COUNT-EDIT.
068900     STRING "Cyclical HH/HL count: " DELIMITED BY SIZE
069000         WS-COUNT-EDIT DELIMITED BY SIZE "." DELIMITED BY SIZE
069100         INTO WS-JUSTIFY-2.
069200     MOVE WS-CNT-HHHL TO WS-COUNT-EDIT.
069300     STRING "HH/HL breadth count: " DELIMITED BY SIZE
069400         WS-COUNT-EDIT DELIMITED BY SIZE "." DELIMITED BY SIZE
069500         INTO WS-JUSTIFY-3.
069600     GO TO 6570-WRITE-JUSTIFY.
069700 6530-RULE-3-JUSTIFY.
069800     MOVE WS-CNT-HHHL TO WS-COUNT-EDIT.
069900     STRING "HH/HL sectors count: " DELIMITED BY SIZE
070000         WS-COUNT-EDIT DELIMITED BY SIZE "." DELIMITED BY SIZE
070100         INTO WS-JUSTIFY-1.
070200     STRING "Tilt: " DELIMITED BY SIZE
070300         WS-TILT DELIMITED BY SIZE "." DELIMITED BY SIZE
070400         INTO WS-JUSTIFY-2.
070500     MOVE WS-CNT-LHLL TO WS-COUNT-EDIT.
070600     STRING "LH/LL sectors count: " DELIMITED BY SIZE
070700         WS-COUNT-EDIT DELIMITED BY SIZE "." DELIMITED BY SIZE
070800         INTO WS-JUSTIFY-3.
070900     GO TO 6570-WRITE-JUSTIFY.
071000 6540-RULE-4-JUSTIFY.
071100     STRING "Persistent leaders: " DELIMITED BY SIZE
071200         WS-PERSIST-TEXT DELIMITED BY SIZE "." DELIMITED BY SIZE
071300         INTO WS-JUSTIFY-1.
071400     MOVE WS-CNT-HHHL TO WS-COUNT-EDIT.
071500     STRING "HH/HL sectors count: " DELIMITED BY SIZE
071600         WS-COUNT-EDIT DELIMITED BY SIZE "." DELIMITED BY SIZE
071700         INTO WS-JUSTIFY-2.
071800     STRING "Tilt: " DELIMITED BY SIZE
071900         WS-TILT DELIMITED BY SIZE "." DELIMITED BY SIZE
072000         INTO WS-JUSTIFY-3.
072100     GO TO 6570-WRITE-JUSTIFY.
072200 6550-RULE-5-JUSTIFY.
072300     MOVE WS-CNT-HHHL TO WS-COUNT-EDIT.
072400     STRING "HH/HL sectors count: " DELIMITED BY SIZE
072500         WS-COUNT-EDIT DELIMITED BY SIZE "." DELIMITED BY SIZE
072600         INTO WS-JUSTIFY-1.
072700     MOVE WS-CNT-LHLL TO WS-COUNT-EDIT.
072800     STRING "LH/LL sectors count: " DELIMITED BY SIZE
072900         WS-COUNT-EDIT DELIMITED BY SIZE "." DELIMITED BY SIZE
073000         INTO WS-JUSTIFY-2.
073100     STRING "Tilt: " DELIMITED BY SIZE
073200         WS-TILT DELIMITED BY SIZE "." DELIMITED BY SIZE
073300         INTO WS-JUSTIFY-3.
073400     GO TO 6570-WRITE-JUSTIFY.
073500 6560-RULE-6-JUSTIFY.
073600     MOVE WS-CNT-HHHL TO WS-COUNT-EDIT.
073700     STRING "HH/HL sectors count: " DELIMITED BY SIZE
073800         WS-COUNT-EDIT DELIMITED BY SIZE "." DELIMITED BY SIZE
073900         INTO WS-JUSTIFY-1.
074000     MOVE WS-CNT-LHLL TO WS-COUNT-EDIT.
074100     STRING "LH/LL sectors count: " DELIMITED BY SIZE
074200         WS-COUNT-EDIT DELIMITED BY SIZE "." DELIMITED BY SIZE
074300         INTO WS-JUSTIFY-2.
074400     STRING "Tilt: " DELIMITED BY SIZE
074500         WS-TILT DELIMITED BY SIZE "." DELIMITED BY SIZE
074600         INTO WS-JUSTIFY-3.
074700 6570-WRITE-JUSTIFY.
074800     MOVE WS-JUSTIFY-1 TO WS-PRINT-LINE.
074900     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
075000     MOVE WS-JUSTIFY-2 TO WS-PRINT-LINE.
075100     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
075200     MOVE WS-JUSTIFY-3 TO WS-PRINT-LINE.
075300     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
075400 6500-EXIT.
075500     EXIT.
075600 6600-WRITE-CLOSING.
075700     MOVE SPACES TO WS-PRINT-LINE.
075800     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
075900     MOVE WS-PERSIST-CNT TO WS-COUNT-EDIT.
076000     STRING "Closing statement: Breadth classified as " DELIMITED BY SIZE
076100         WS-BREADTH DELIMITED BY SIZE
076200         ". Leadership concentrated in " DELIMITED BY SIZE
076300         WS-COUNT-EDIT DELIMITED BY SIZE
076400         " sectors. Tilt condition: " DELIMITED BY SIZE
076500         WS-TILT DELIMITED BY SIZE "." DELIMITED BY SIZE
076600         INTO WS-PRINT-LINE.
076700     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
076800     MOVE "No forecast language." TO WS-PRINT-LINE.
076900     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
077000 6600-EXIT.
077100     EXIT.
077200 8900-PRINT-LINE.
077300     WRITE BRIEF-REC FROM WS-PRINT-LINE.
077400     MOVE SPACES TO WS-PRINT-LINE.
077500 8900-EXIT.
077600     EXIT.
077700******************************************************************
077800* CLOSES WHATEVER IS STILL OPEN AND DUMPS THE RUN COUNTS.        *
077900* PRIOR-SUMMARY IS CLOSED EARLIER, IN 2520-CLOSE-PRIOR,          *
078000* SO IT IS NOT REPEATED HERE.                                    *
078100******************************************************************
078200 9000-CLOSE-RTN.
078300     DISPLAY "WMBRIEF: SUMMARY ROWS READ .. " WS-CUR-CNT.
078400     DISPLAY "WMBRIEF: PRIOR ROWS READ .... " WS-PRIOR-CNT.
078500     CLOSE SUMMARY-FILE CLASS-FILE BRIEF-FILE.
078600 9000-EXIT.
078700     EXIT.
