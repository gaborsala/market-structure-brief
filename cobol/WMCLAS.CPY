000100******************************************************************
000200*   WMCLAS  --  CLASSIFICATION RECORD                           *
000300*   OUTPUT OF WMSTRUC, INPUT TO WMBRIEF.  ALWAYS ONE RECORD.    *
000400******************************************************************
000500     05  CLS-SESSIONS-USED           PIC 9(03).
000600     05  FILLER                      PIC X(01) VALUE SPACE.
000700     05  CLS-BREADTH                 PIC X(20).
000800     05  FILLER                      PIC X(01) VALUE SPACE.
000900     05  CLS-TILT                    PIC X(15).
001000     05  FILLER                      PIC X(01) VALUE SPACE.
001100     05  CLS-COUNT-HHHL              PIC 9(02).
001200     05  FILLER                      PIC X(01) VALUE SPACE.
001300     05  CLS-COUNT-LHLL              PIC 9(02).
001400     05  FILLER                      PIC X(01) VALUE SPACE.
001500     05  CLS-COUNT-RANGE             PIC 9(02).
001600     05  FILLER                      PIC X(01) VALUE SPACE.
001700     05  CLS-COUNT-TRANS             PIC 9(02).
001800     05  FILLER                      PIC X(10) VALUE SPACES.
