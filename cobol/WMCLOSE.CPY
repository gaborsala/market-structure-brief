000100******************************************************************
000200*   WMCLOSE  --  CLOSES RECORD (INPUT TO WMRATIO)               *
000300*   ONE ROW PER TRADING DATE.  PRICE COLUMNS FOLLOW THE FIXED   *
000400*   SECTOR ORDER IN WMSECT (11 SECTORS) THEN THE BENCHMARK.     *
000500*   A BLANK PRICE COLUMN (SPACES) MEANS NO TRADE PRINTED THAT   *
000600*   DAY FOR THAT TICKER -- SEE WMC-PRICE-MISSING BELOW.         *
000700*                                                                *
000800*   MODIFIED: 02/14/1990   PROGRAMMER: R.KEEFE   TKT# WM-0014   *
000900*   WIDENED THE DATE FIELD FROM 6 TO 10 SO WE COULD DROP THE    *
001000*   Y2K WINDOWING LOGIC OUT OF THE LOADER PARAGRAPH ENTIRELY.   *
001100******************************************************************
001200     05  WMC-CLOSE-DATE              PIC X(10).
001300     05  FILLER                      PIC X(01) VALUE SPACE.
001400     05  WMC-PRICE-GROUP.
001410         10  WMC-PRICE-X OCCURS 12 TIMES PIC X(09).
001420             88  WMC-PRICE-MISSING       VALUE SPACES.
001600     05  WMC-PRICE REDEFINES WMC-PRICE-GROUP
001700                     OCCURS 12 TIMES PIC S9(05)V9(04).
001800     05  FILLER                      PIC X(05) VALUE SPACES.
