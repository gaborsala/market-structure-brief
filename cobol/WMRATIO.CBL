000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.                    WMRATIO.
000300 AUTHOR.                        R. KEEFE.
000400 INSTALLATION.                  WOLFE MARKET SYSTEMS - HP-9000.
000500 DATE-WRITTEN.                  05/22/1989.
000600 DATE-COMPILED.
000700 SECURITY.                      COMPANY CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.                                                        *
001000* WEEKLY MARKET STRUCTURE BRIEF -- STEP 1 OF 3.                  *
001100* READS THE DAILY CLOSING-PRICE FILE FOR THE 11 SECTOR SPDRS     *
001200* AND THE SPY BENCHMARK, DROPS DAYS WITH NO BENCHMARK PRICE,     *
001300* KEEPS THE TRAILING SESSION WINDOW, AND BUILDS THE SECTOR-TO-   *
001400* BENCHMARK RATIO FILES (WIDE AND LONG) THAT WMSTRUC READS NEXT. *
001500*                                                                *
001600******************************************************************
001700*  MODIFICATION HISTORY:                                        *
001800*                                                                *
001900*   MODIFIED: 05/22/1989                                        *
002000*   PROGRAMMER: R. KEEFE                                        *
002100*   MODIFICATION: ORIGINAL VERSION.  REPLACES THE MANUAL RATIO   *
002200*                 WORKSHEET THE DESK USED TO BUILD BY HAND EACH  *
002300*                 MONDAY MORNING.                                *
002400*                                                                *
002500*   MODIFIED: 11/03/1990                                        *
002600*   PROGRAMMER: R. KEEFE                                        *
002700*   MODIFICATION: ADDED THE "ALL PRICES BLANK" DROP RULE -- A    *
002800*                 VENDOR FEED GAP WAS SLIPPING BLANK ROWS PAST   *
002900*                 THE OLD SPY-ONLY CHECK.  TKT# WM-0021.         *
003000*                                                                *
003100*   MODIFIED: 08/14/1993                                        *
003200*   PROGRAMMER: D. OKAFOR                                       *
003300*   MODIFICATION: SESSION WINDOW N MOVED TO A WORKING-STORAGE    *
003400*                 PARAMETER INSTEAD OF A LITERAL 20 SO DESK CAN  *
003500*                 RUN A 10-DAY SANITY CHECK.  TKT# WM-0044.      *
003600*                                                                *
003700*   MODIFIED: 01/09/1996                                        *
003800*   PROGRAMMER: D. OKAFOR                                       *
003900*   MODIFICATION: RATIO-LONG FILE ADDED FOR THE RISK DESK'S OWN  *
004000*                 SPREADSHEET PIVOTS.  TKT# WM-0051.             *
004100*                                                                *
004200*   MODIFIED: 03/02/1998                                        *
004300*   PROGRAMMER: J. PALLADINO                                    *
004400*   MODIFICATION: Y2K REMEDIATION -- CLOSE-DATE CARRIES A FULL   *
004500*                 4-DIGIT YEAR NOW, NO WINDOWING LOGIC LEFT TO   *
004600*                 FIX.  CONFIRMED AGAINST THE 2000 TEST DECK.    *
004700*                 TKT# WM-0063.                                 *
004800*                                                                *
004900*   MODIFIED: 09/17/1999                                        *
005000*   PROGRAMMER: J. PALLADINO                                    *
005100*   MODIFICATION: RAISED WS-MAX-WINDOW FROM 40 TO 60 SO THE      *
005200*                 DESK COULD RUN A QUARTERLY (60-SESSION) VIEW   *
005300*                 WITHOUT A SPECIAL BUILD.  TKT# WM-0070.        *
005400*                                                                *
005500*   MODIFIED: 04/18/2003                                        *
005600*   PROGRAMMER: L. FENWICK                                      *
005700*   MODIFICATION: OVERFLOW MESSAGE NOW NAMES THE TABLE THAT      *
005800*                 FILLED SO THE OPERATOR DOESN'T HAVE TO CALL    *
005900*                 THE DESK TO ASK WHICH ONE.  TKT# WM-0081.      *
006000*                                                                *
006100*   MODIFIED: 06/09/2005                                        *
006200*   PROGRAMMER: M. TARLETON                                     *
006300*   MODIFICATION: SESSION WINDOW N NOW READ OFF THE JCL PARM     *
006400*                 CARD (SEE WS-PARM-CARD, 1100-OPEN-RTN) RATHER  *
006500*                 THAN COMPILED IN, SO THE DESK CAN CHANGE THE   *
006600*                 WINDOW WITHOUT A RECOMPILE.  A BLANK OR ZERO   *
006700*                 CARD FIELD STILL DEFAULTS TO 20.  TKT# WM-0094.*
006800*                                                                *
006900******************************************************************
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER.  HP-9000.
007300 OBJECT-COMPUTER.  HP-9000.
007400 SPECIAL-NAMES.
007500     UPSI-0 IS WM-RERUN-SWITCH
007600         ON STATUS IS WM-RERUN-REQUESTED
007700         OFF STATUS IS WM-NOT-A-RERUN.
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT CLOSES-FILE  ASSIGN TO CLOSES
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS  IS WS-CLOSES-STATUS.
008300     SELECT RATWIDE-FILE ASSIGN TO RATWIDE
008400            ORGANIZATION IS LINE SEQUENTIAL
008500            FILE STATUS  IS WS-RATWIDE-STATUS.
008600     SELECT RATLONG-FILE ASSIGN TO RATLONG
008700            ORGANIZATION IS LINE SEQUENTIAL
008800            FILE STATUS  IS WS-RATLONG-STATUS.
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  CLOSES-FILE
009200     LABEL RECORDS ARE STANDARD.
009300 01  CLOSES-REC.
009400     COPY WMCLOSE.
009500 FD  RATWIDE-FILE
009600     LABEL RECORDS ARE STANDARD.
009700 01  RATWIDE-REC.
009800     COPY WMRATW.
009900 FD  RATLONG-FILE
010000     LABEL RECORDS ARE STANDARD.
010100 01  RATLONG-REC.
010200     COPY WMRATL.
010300 WORKING-STORAGE SECTION.
010400******************************************************************
010500*               S E C T O R   R E F E R E N C E   T A B L E      *
010600******************************************************************
010700 COPY WMSECT.
010800******************************************************************
010900*               F I L E   S T A T U S   F I E L D S              *
011000******************************************************************
011100 01  WS-CLOSES-STATUS            PIC X(02) VALUE SPACES.
011200     88  WM-CLOSES-OK                VALUE "00".
011300     88  WM-CLOSES-AT-EOF            VALUE "10".
011400 01  WS-RATWIDE-STATUS           PIC X(02) VALUE SPACES.
011500     88  WM-RATWIDE-OK               VALUE "00".
011600 01  WS-RATLONG-STATUS           PIC X(02) VALUE SPACES.
011700     88  WM-RATLONG-OK               VALUE "00".
011800******************************************************************
011900*               R U N   P A R A M E T E R   C A R D              *
012000*   WM-SESSION-WINDOW-P COMES IN OFF SYSIN AS A ZERO-SUPPRESSED    *
012100*   NUMERIC CARD FIELD.  A BLANK/ZERO CARD MEANS "USE THE SHOP'S   *
012200*   STANDARD 20-SESSION WINDOW" -- SEE 1100-OPEN-RTN.             *
012300******************************************************************
012400 01  WS-PARM-CARD.
012500     05  WM-SESSION-WINDOW-P         PIC 9(03) VALUE ZEROS.
012600     05  FILLER                      PIC X(07) VALUE SPACES.
012700 77  WS-SESSION-WINDOW           PIC 9(03) COMP VALUE 20.
012800 77  WS-MAX-WINDOW               PIC 9(03) COMP VALUE 60.
012900******************************************************************
013000*               S W I T C H E S                                 *
013100******************************************************************
013200 77  WS-CLOSES-EOF-SW            PIC X(01) VALUE "N".
013300     88  WM-CLOSES-EOF                   VALUE "Y".
013400 77  WS-ALL-BLANK-SW             PIC X(01) VALUE "N".
013500     88  WM-ALL-BLANK                    VALUE "Y".
013600******************************************************************
013700*               C O U N T E R S   /   S T A T I S T I C S       *
013800******************************************************************
013900 77  WS-READ-CNT                 PIC S9(06) COMP-3 VALUE ZEROS.
014000 77  WS-DROPPED-CNT              PIC S9(06) COMP-3 VALUE ZEROS.
014100 77  WS-QUALIFY-CNT              PIC S9(06) COMP-3 VALUE ZEROS.
014200 77  WS-QUALIFY-SUB              PIC S9(06) COMP-3 VALUE ZEROS.
014300 77  WS-SKIP-CNT                 PIC S9(06) COMP-3 VALUE ZEROS.
014400 77  WS-WIDE-WRITE-CNT           PIC S9(06) COMP-3 VALUE ZEROS.
014500 77  WS-LONG-WRITE-CNT           PIC S9(06) COMP-3 VALUE ZEROS.
014600******************************************************************
014700*               T R A I L I N G   W I N D O W   T A B L E       *
014800*   HOLDS ONLY THE KEPT SESSIONS (AT MOST WS-MAX-WINDOW OF THEM) *
014900*   SO THE RATIO-LONG FILE CAN BE WRITTEN TICKER-MAJOR AFTER     *
015000*   RATIO-WIDE IS ALREADY OUT THE DOOR.                         *
015100******************************************************************
015200 01  WS-WINDOW-TABLE.
015300     05  WS-WIN-ENTRY OCCURS 60 TIMES.
015400         10  WS-WIN-DATE             PIC X(10).
015500         10  WS-WIN-PRICE-GROUP.
015600             15  WS-WIN-PRICE-X OCCURS 12 TIMES PIC X(09).
015700                 88  WM-WIN-PRICE-MISSING    VALUE SPACES.
015800         10  WS-WIN-PRICE REDEFINES WS-WIN-PRICE-GROUP
015900                         OCCURS 12 TIMES PIC S9(05)V9(04).
016000         10  WS-WIN-RATIO-GROUP.
016100             15  WS-WIN-RATIO-X OCCURS 11 TIMES PIC X(09).
016200                 88  WM-WIN-RATIO-MISSING    VALUE SPACES.
016300         10  WS-WIN-RATIO REDEFINES WS-WIN-RATIO-GROUP
016400                         OCCURS 11 TIMES PIC S9(03)V9(06).
016500         10  FILLER                  PIC X(03).
016600 77  WS-WIN-CNT                  PIC S9(04) COMP VALUE ZERO.
016700 77  WS-WIN-SUB                  PIC S9(04) COMP VALUE ZERO.
016800 PROCEDURE DIVISION.
016900******************************************************************
017000* MAIN LINE OF CONTROL -- OPENS THE FILES, DRIVES THE TWO-       *
017100* PASS COUNT/REREAD LOGIC BELOW, WRITES RATIO-LONG, THEN         *
017200* DUMPS THE RUN COUNTS AND CLOSES OUT.                           *
017300******************************************************************
017400 1000-MAIN-RTN.
017500*   UPSI-0 IS SET BY OPERATOR JCL OVERRIDE WHEN THIS IS A
017600*   RERUN OF AN EARLIER WEEK'S CLOSES -- MESSAGE ONLY, NO
017700*   LOGIC CHANGES ON THE SWITCH.
017800*   MESSAGE ONLY -- THE SWITCH DOES NOT ALTER ANY LOGIC BELOW.
017900     IF WM-RERUN-REQUESTED
018000         DISPLAY "WMRATIO: UPSI-0 ON - RERUN OF A PRIOR WEEK".
018100*   ALL THREE FILES ARE OPENED HERE BEFORE ANY READ.
018200     PERFORM 1100-OPEN-RTN THRU 1100-EXIT.
018300*   PASS 1 -- SEE THE BANNER BELOW 2000-COUNT-QUALIFYING-
018400*   ROWS FOR WHY THIS RUNS BEFORE ANYTHING IS WRITTEN.
018500     PERFORM 2000-COUNT-QUALIFYING-ROWS THRU 2000-EXIT
018600         UNTIL WM-CLOSES-EOF.
018700     PERFORM 2500-CALC-SKIP-COUNT THRU 2500-EXIT.
018800*   RESET THE SWITCH -- PASS 1 LEFT IT ON "Y" AT EOF.
018900*   RESET THE EOF SWITCH BEFORE THE SECOND PASS REOPENS
019000*   THE CLOSES FILE FROM THE TOP.
019100     MOVE "N" TO WS-CLOSES-EOF-SW.
019200*   PASS 2 -- WRITES RATIO-WIDE AS IT GOES.
019300     PERFORM 3000-REREAD-AND-KEEP THRU 3000-EXIT
019400         UNTIL WM-CLOSES-EOF.
019500     PERFORM 5000-WRITE-LONG-FILE THRU 5000-EXIT.
019600     PERFORM 9000-CLOSE-RTN THRU 9000-EXIT.
019700*   NORMAL END OF JOB.
019800     STOP RUN.
019900 1100-OPEN-RTN.
020000******************************************************************
020100* OPEN ROUTINE.  PICKS UP THE PARM CARD (SESSION WINDOW N,       *
020200* DEFAULTED TO 20 WHEN THE CARD FIELD IS BLANK OR ZERO),         *
020300* THEN OPENS THE INPUT AND BOTH OUTPUT FILES.  ANY BAD OPEN      *
020400* STATUS IS A HARD STOP -- THERE IS NO PARTIAL-RUN RECOVERY.     *
020500******************************************************************
020600*   PICK UP THE PARM CARD BEFORE ANY FILE IS OPENED.
020700     ACCEPT WM-SESSION-WINDOW-P FROM SYSIN.
020800     IF WM-SESSION-WINDOW-P > ZERO
020900         MOVE WM-SESSION-WINDOW-P TO WS-SESSION-WINDOW.
021000*   PASS 1 OF 2 STARTS ON THIS FILE -- SEE 2000-COUNT-
021100*   QUALIFYING-ROWS BELOW.
021200     OPEN INPUT CLOSES-FILE.
021300     IF NOT WM-CLOSES-OK
021400*   BAD OPEN STATUS IS A HARD STOP -- NO PARTIAL RUN.
021500         DISPLAY "WMRATIO: CLOSES OPEN FAILED, STATUS "
021600                 WS-CLOSES-STATUS
021700         STOP RUN.
021800*   RATWIDE IS WMSTRUC'S INPUT NEXT MONDAY.
021900     OPEN OUTPUT RATWIDE-FILE.
022000     IF NOT WM-RATWIDE-OK
022100         DISPLAY "WMRATIO: RATWIDE OPEN FAILED, STATUS "
022200                 WS-RATWIDE-STATUS
022300         STOP RUN.
022400*   RATLONG IS FOR THE RISK DESK'S SPREADSHEET PIVOTS ONLY --
022500*   NOTHING DOWNSTREAM IN THIS SUITE READS IT BACK.
022600     OPEN OUTPUT RATLONG-FILE.
022700     IF NOT WM-RATLONG-OK
022800         DISPLAY "WMRATIO: RATLONG OPEN FAILED, STATUS "
022900                 WS-RATLONG-STATUS
023000         STOP RUN.
023100 1100-EXIT.
023200*   COMMON EXIT FOR THE 1100-OPEN-RTN RANGE.
023300     EXIT.
023400******************************************************************
023500*   PASS 1 -- READ THE WHOLE CLOSES FILE ONCE JUST TO COUNT HOW  *
023600*   MANY ROWS SURVIVE THE DROP RULES.  WE DO NOT KNOW THE ROW    *
023700*   COUNT UP FRONT SO WE CANNOT TELL WHICH ROWS ARE "THE LAST N" *
023800*   UNTIL THIS PASS FINISHES.                                   *
023900******************************************************************
024000 2000-COUNT-QUALIFYING-ROWS.
024100*   ONE INPUT ROW PER TRADING DATE.
024200     READ CLOSES-FILE
024300         AT END SET WM-CLOSES-EOF TO TRUE
024400         GO TO 2000-EXIT.
024500*   COUNTS EVERY ROW READ, DROPPED OR NOT.
024600     ADD 1 TO WS-READ-CNT.
024700*   CLASSIFY THE ROW BEFORE COUNTING IT.
024800     PERFORM 2100-CHECK-DROP-RULE THRU 2100-EXIT.
024900*   DROPPED ROWS DO NOT COUNT TOWARD THE SESSION WINDOW.
025000     IF WM-ALL-BLANK
025100         ADD 1 TO WS-DROPPED-CNT
025200     ELSE
025300         ADD 1 TO WS-QUALIFY-CNT.
025400 2000-EXIT.
025500*   COMMON EXIT FOR THE 2000-COUNT-QUALIFYING-ROWS RANGE.
025600     EXIT.
025700 2100-CHECK-DROP-RULE.
025800******************************************************************
025900* DROP RULE.  A ROW IS DROPPED WHEN THE SPY BENCHMARK PRICE      *
026000* (SUBSCRIPT 12) IS MISSING, OR WHEN EVERY ONE OF THE 12         *
026100* PRICE COLUMNS ON THE ROW IS BLANK (VENDOR FEED GAP).           *
026200* WM-ALL-BLANK COMES BACK "Y" FOR EITHER CASE.                   *
026300******************************************************************
026400*   THE SWITCH IS NOT AUTOMATICALLY CLEARED BETWEEN CALLS --
026500*   RESET IT EVERY TIME THIS PARAGRAPH RUNS.
026600*   ASSUME NOT ALL BLANK UNTIL PROVEN OTHERWISE BELOW.
026700     MOVE "N" TO WS-ALL-BLANK-SW.
026800*   SPY MISSING ALONE IS ENOUGH TO DROP THE ROW REGARDLESS
026900*   OF WHAT THE SECTOR COLUMNS LOOK LIKE.
027000     IF WMC-PRICE-MISSING (12)
027100         SET WM-ALL-BLANK TO TRUE
027200         GO TO 2100-EXIT.
027300*   NO PRICED COLUMN FOUND YET -- START THE SCAN AT SECTOR 1.
027400*   WALK ALL 11 SECTORS LOOKING FOR ONE PRICED SECTOR.
027500     MOVE 1 TO WS-SECT-SUB.
027600 2110-CHECK-ANY-PRICE.
027700*   SCANS THE 11 SECTOR COLUMNS LOOKING FOR ONE PRICED
027800*   COLUMN.  FALLS OUT AS ALL-BLANK IF NONE IS FOUND.
027900     IF WS-SECT-SUB > 11
028000         SET WM-ALL-BLANK TO TRUE
028100         GO TO 2100-EXIT.
028200     IF NOT WMC-PRICE-MISSING (WS-SECT-SUB)
028300         GO TO 2100-EXIT.
028400     ADD 1 TO WS-SECT-SUB.
028500*   KEEP LOOPING UNTIL A PRICE TURNS UP OR WE RUN OUT
028600*   OF SECTORS.
028700     GO TO 2110-CHECK-ANY-PRICE.
028800 2100-EXIT.
028900*   COMMON EXIT FOR THE 2100-CHECK-DROP-RULE RANGE.
029000     EXIT.
029100 2500-CALC-SKIP-COUNT.
029200******************************************************************
029300* NOW THAT PASS 1 HAS COUNTED THE QUALIFYING ROWS, WORK OUT      *
029400* HOW MANY LEAD ROWS TO SKIP ON THE REREAD SO ONLY THE LAST      *
029500* WS-SESSION-WINDOW ROWS SURVIVE.  FEWER QUALIFYING ROWS         *
029600* THAN THE WINDOW MEANS SKIP NOTHING -- KEEP WHAT THERE IS.      *
029700******************************************************************
029800*   FEWER QUALIFYING ROWS THAN THE WINDOW -- KEEP ALL OF THEM.
029900     IF WS-SESSION-WINDOW > WS-QUALIFY-CNT
030000         MOVE ZERO TO WS-SKIP-CNT
030100     ELSE
030200         SUBTRACT WS-SESSION-WINDOW FROM WS-QUALIFY-CNT
030300                  GIVING WS-SKIP-CNT.
030400*   LINE SEQUENTIAL HAS NO REWIND VERB -- CLOSE AND REOPEN
030500*   IS THE ONLY WAY BACK TO THE TOP OF THE FILE FOR PASS 2.
030600*   PASS 1 IS DONE -- REOPEN FRESH FOR PASS 2 BELOW.
030700     CLOSE CLOSES-FILE.
030800*   PASS 1 OF 2 STARTS HERE.
030900*   PASS 2 OF 2 STARTS HERE, SAME FILE, FROM THE TOP.
031000     OPEN INPUT CLOSES-FILE.
031100     IF NOT WM-CLOSES-OK
031200         DISPLAY "WMRATIO: CLOSES REOPEN FAILED, STATUS "
031300                 WS-CLOSES-STATUS
031400         STOP RUN.
031500 2500-EXIT.
031600*   COMMON EXIT FOR THE 2500-CALC-SKIP-COUNT RANGE.
031700     EXIT.
031800******************************************************************
031900*   PASS 2 -- REREAD, SKIP THE ROWS THAT FALL BEFORE THE WINDOW, *
032000*   THEN COMPUTE RATIOS AND WRITE RATIO-WIDE AS WE GO.  KEPT     *
032100*   ROWS ALSO LAND IN WS-WINDOW-TABLE FOR THE LONG FILE BELOW.   *
032200******************************************************************
032300 3000-REREAD-AND-KEEP.
032400     READ CLOSES-FILE
032500         AT END SET WM-CLOSES-EOF TO TRUE
032600         GO TO 3000-EXIT.
032700     PERFORM 2100-CHECK-DROP-RULE THRU 2100-EXIT.
032800*   A DROPPED ROW NEVER ENTERS THE WINDOW TABLE AT ALL.
032900     IF WM-ALL-BLANK
033000         GO TO 3000-EXIT.
033100*   COUNTS ONLY QUALIFYING ROWS SO IT LINES UP WITH WS-SKIP-
033200*   CNT FROM PASS 1 -- DROPPED ROWS DO NOT ADVANCE THIS.
033300*   RUNNING COUNT OF QUALIFYING ROWS SEEN SO FAR IN PASS 2.
033400     ADD 1 TO WS-QUALIFY-SUB.
033500*   STILL BEFORE THE WINDOW -- SKIP IT AND KEEP READING.
033600     IF WS-QUALIFY-SUB NOT > WS-SKIP-CNT
033700         GO TO 3000-EXIT.
033800*   ONE MORE ROW LANDS IN THE OUTPUT WINDOW.
033900     ADD 1 TO WS-WIN-CNT.
034000*   BELT AND SUSPENDERS -- SHOULD NEVER FIRE SINCE WS-MAX-
034100*   WINDOW IS ALWAYS RAISED TO COVER WS-SESSION-WINDOW, BUT
034200*   CHEAPER TO CHECK THAN TO OVERRUN THE TABLE.
034300     IF WS-WIN-CNT > WS-MAX-WINDOW
034400         DISPLAY "WMRATIO: WS-WINDOW-TABLE OVERFLOW - RAISE "
034500                 "WS-MAX-WINDOW"
034600         PERFORM 9000-CLOSE-RTN THRU 9000-EXIT
034700         STOP RUN.
034800*   THE DATE AND THE RAW PRICE ROW BOTH LAND IN THE WINDOW
034900*   TABLE SO 4000-BUILD-WIDE-ROW CAN FILL IN THE RATIO
035000*   COLUMN RIGHT NEXT TO THEM BELOW.
035100*   STASH THE ROW IN THE WINDOW TABLE FOR THE WIDE-RECORD
035200*   BUILDER BELOW TO PICK UP.
035300     MOVE WMC-CLOSE-DATE TO WS-WIN-DATE (WS-WIN-CNT).
035400*   KEEPS THE RAW BLANK/PRICED VIEW TOO SO 5200-NEXT-DATE-
035500*   FOR-TICKER CAN TEST WM-WIN-PRICE-MISSING LATER.
035600     MOVE WMC-PRICE-GROUP TO WS-WIN-PRICE-GROUP (WS-WIN-CNT).
035700*   RATIO-WIDE IS BUILT AND WRITTEN ONE KEPT SESSION AT A
035800*   TIME, RIGHT AFTER THE ROW LANDS IN THE WINDOW TABLE.
035900*   WINDOW IS FULL -- LAY OUT ONE WIDE OUTPUT RECORD.
036000     PERFORM 4000-BUILD-WIDE-ROW THRU 4000-EXIT.
036100 3000-EXIT.
036200*   COMMON EXIT FOR THE 3000-REREAD-AND-KEEP RANGE.
036300     EXIT.
036400******************************************************************
036500*   BUILD ONE RATIO-WIDE ROW (AND ITS WINDOW-TABLE RATIO ENTRY)  *
036600*   FOR THE SESSION JUST KEPT.  RATIO = SECTOR CLOSE / SPY       *
036700*   CLOSE, CARRIED TO 6 DECIMALS; BLANK WHEN THE SECTOR HAS NO   *
036800*   PRICE THAT DAY.                                             *
036900******************************************************************
037000 4000-BUILD-WIDE-ROW.
037100*   CLEAR THE RECORD SO ANY SECTOR WITHOUT A PRICE STAYS
037200*   TRULY BLANK RATHER THAN CARRYING OVER LAST ROW'S VALUE.
037300     MOVE SPACES TO RATWIDE-REC.
037400*   ONE RATIO-WIDE ROW PER KEPT TRADING DATE.
037500     MOVE WMC-CLOSE-DATE TO RW-DATE.
037600     MOVE 1 TO WS-SECT-SUB.
037700 4100-CALC-ONE-SECTOR.
037800*   ONE SECTOR COLUMN AT A TIME.  RATIO = SECTOR CLOSE /
037900*   SPY CLOSE (COLUMN 12), ROUNDED TO 6 DECIMALS.  A
038000*   MISSING SECTOR PRICE LEAVES BOTH THE WIDE COLUMN AND
038100*   THE WINDOW-TABLE ENTRY BLANK RATHER THAN ZERO.
038200     IF WS-SECT-SUB > 11
038300         GO TO 4000-EXIT.
038400     IF WMC-PRICE-MISSING (WS-SECT-SUB)
038500         MOVE SPACES TO RW-RATIO-X (WS-SECT-SUB)
038600         MOVE SPACES TO WS-WIN-RATIO-X (WS-WIN-CNT WS-SECT-SUB)
038700     ELSE
038800*   ROUNDED DIVIDE MATCHES THE DESK'S OLD MANUAL WORKSHEET
038900*   ROUNDING CONVENTION.
039000         DIVIDE WMC-PRICE (WS-SECT-SUB) BY WMC-PRICE (12)
039100             GIVING RW-RATIO (WS-SECT-SUB)
039200             ROUNDED
039300         MOVE RW-RATIO (WS-SECT-SUB)
039400                 TO WS-WIN-RATIO (WS-WIN-CNT WS-SECT-SUB).
039500     ADD 1 TO WS-SECT-SUB.
039600     GO TO 4100-CALC-ONE-SECTOR.
039700 4000-EXIT.
039800*   THE WIDE ROW IS NOT WRITTEN UNTIL ALL 11 SECTOR
039900*   COLUMNS HAVE BEEN CALCULATED -- THAT HAPPENS HERE,
040000*   AT THE FALL-THROUGH POINT OF THE 4100 LOOP ABOVE.
040100     WRITE RATWIDE-REC.
040200*   COUNTED HERE FOR THE 9000-CLOSE-RTN OPERATOR LOG.
040300     ADD 1 TO WS-WIDE-WRITE-CNT.
040400     EXIT.
040500******************************************************************
040600*   RATIO-LONG IS WRITTEN TICKER-MAJOR (FIXED SECTOR ORDER),     *
040700*   DATES ASCENDING WITHIN TICKER, FROM THE WINDOW TABLE WE      *
040800*   JUST FINISHED FILLING.  A SECTOR WITH NO PRICE ANYWHERE IN   *
040900*   THE WINDOW SIMPLY PRODUCES NO ROWS.                         *
041000******************************************************************
041100 5000-WRITE-LONG-FILE.
041200*   OUTER LOOP OVER ALL 11 SECTORS, FIXED WMSECT ORDER.
041300     MOVE 1 TO WS-SECT-SUB.
041400 5100-NEXT-TICKER.
041500*   OUTER LOOP -- ONE PASS PER SECTOR, FIXED WMSECT ORDER.
041600     IF WS-SECT-SUB > 11
041700         GO TO 5000-EXIT.
041800*   RESTART THE DATE SCAN AT THE OLDEST KEPT SESSION FOR
041900*   THIS SECTOR.
042000     MOVE 1 TO WS-WIN-SUB.
042100 5200-NEXT-DATE-FOR-TICKER.
042200*   INNER LOOP -- ONE PASS PER KEPT SESSION, DATES
042300*   ASCENDING.  A SESSION WITH NO PRICE FOR THIS SECTOR
042400*   PRODUCES NO RATIO-LONG ROW AT ALL.
042500*   THIS SECTOR IS DONE -- ADVANCE TO THE NEXT ONE.
042600     IF WS-WIN-SUB > WS-WIN-CNT
042700         ADD 1 TO WS-SECT-SUB
042800         GO TO 5100-NEXT-TICKER.
042900*   NO PRICE THAT DAY FOR THIS SECTOR -- SKIP THE DATE,
043000*   DO NOT WRITE A ROW.
043100     IF WM-WIN-PRICE-MISSING (WS-WIN-SUB WS-SECT-SUB)
043200         ADD 1 TO WS-WIN-SUB
043300         GO TO 5200-NEXT-DATE-FOR-TICKER.
043400*   ONE OUTPUT ROW PER (SECTOR, KEPT SESSION) PAIR THAT
043500*   ACTUALLY HAD A PRICE.
043600     MOVE SPACES TO RATLONG-REC.
043700     MOVE WS-WIN-DATE (WS-WIN-SUB) TO RL-DATE.
043800*   TICKER COMES STRAIGHT OFF THE WMSECT REFERENCE TABLE.
043900     MOVE WS-SECT-TICKER (WS-SECT-SUB) TO RL-TICKER.
044000     MOVE WS-WIN-PRICE (WS-WIN-SUB WS-SECT-SUB) TO RL-ETF-CLOSE.
044100     MOVE WS-WIN-PRICE (WS-WIN-SUB 12) TO RL-SPY-CLOSE.
044200     MOVE WS-WIN-RATIO (WS-WIN-SUB WS-SECT-SUB) TO RL-RATIO.
044300*   RL-RATIO CARRIES THE SAME 6-DECIMAL VALUE THE WIDE FILE
044400*   ALREADY WROTE -- THIS IS JUST A DIFFERENT SHAPE OF THE
044500*   SAME NUMBER FOR THE RISK DESK'S PIVOT TABLES.
044600     WRITE RATLONG-REC.
044700*   COUNTED HERE FOR THE 9000-CLOSE-RTN OPERATOR LOG.
044800     ADD 1 TO WS-LONG-WRITE-CNT.
044900     ADD 1 TO WS-WIN-SUB.
045000     GO TO 5200-NEXT-DATE-FOR-TICKER.
045100 5000-EXIT.
045200*   COMMON EXIT FOR THE 5000-WRITE-LONG-FILE RANGE.
045300     EXIT.
045400 9000-CLOSE-RTN.
045500******************************************************************
045600* END-OF-RUN COUNTS FOR THE OPERATOR LOG.  THE DESK USES         *
045700* THESE FIVE NUMBERS TO SANITY-CHECK A RUN BEFORE WMSTRUC        *
045800* IS SUBMITTED -- READ SHOULD EQUAL DROPPED PLUS QUALIFYING,     *
045900* AND WIN-CNT SHOULD MATCH WS-SESSION-WINDOW ON A NORMAL WEEK.   *
046000******************************************************************
046100*   SIX COUNTS, ONE PER LINE, IN A FIXED ORDER SO THE
046200*   OPERATOR LOG READS THE SAME EVERY WEEK.
046300     DISPLAY "WMRATIO: ROWS READ .......... " WS-READ-CNT.
046400     DISPLAY "WMRATIO: ROWS DROPPED ....... " WS-DROPPED-CNT.
046500     DISPLAY "WMRATIO: ROWS QUALIFYING ..... " WS-QUALIFY-CNT.
046600     DISPLAY "WMRATIO: ROWS KEPT IN WINDOW . " WS-WIN-CNT.
046700     DISPLAY "WMRATIO: RATIO-WIDE ROWS OUT . " WS-WIDE-WRITE-CNT.
046800     DISPLAY "WMRATIO: RATIO-LONG ROWS OUT . " WS-LONG-WRITE-CNT.
046900*   ALL THREE CLOSE TOGETHER -- THE RUN IS OVER.
047000*   CLOSE ALL THREE FILES TOGETHER -- NONE OF THEM IS
047100*   TOUCHED AGAIN AFTER THIS POINT IN THE RUN.
047200     CLOSE CLOSES-FILE RATWIDE-FILE RATLONG-FILE.
047300 9000-EXIT.
047400*   COMMON EXIT FOR THE 9000-CLOSE-RTN RANGE -- AND FOR
047500*   THE WHOLE PROGRAM.
047600     EXIT.
