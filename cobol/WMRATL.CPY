000100******************************************************************
000200*   WMRATL  --  RATIO-LONG RECORD                               *
000300*   OUTPUT OF WMRATIO ONLY.  ONE ROW PER DATE-TICKER PAIR,      *
000400*   WRITTEN TICKER-MAJOR (FIXED SECTOR ORDER) THEN DATE         *
000500*   ASCENDING WITHIN TICKER.  A SECTOR WITH NO PRICE AT ALL     *
000600*   IN THE WINDOW GETS NO ROWS HERE.                            *
000700******************************************************************
000800     05  RL-DATE                     PIC X(10).
000900     05  FILLER                      PIC X(01) VALUE SPACE.
001000     05  RL-TICKER                   PIC X(04).
001100     05  FILLER                      PIC X(01) VALUE SPACE.
001200     05  RL-ETF-CLOSE                PIC S9(05)V9(04).
001300     05  FILLER                      PIC X(01) VALUE SPACE.
001400     05  RL-SPY-CLOSE                PIC S9(05)V9(04).
001500     05  FILLER                      PIC X(01) VALUE SPACE.
001600     05  RL-RATIO                    PIC S9(03)V9(06).
001700     05  FILLER                      PIC X(05) VALUE SPACES.
