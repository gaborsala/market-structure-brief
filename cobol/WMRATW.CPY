000100******************************************************************
000200*   WMRATW  --  RATIO-WIDE RECORD                               *
000300*   OUTPUT OF WMRATIO, INPUT TO WMSTRUC.  ONE ROW PER KEPT      *
000400*   TRADING DATE, ONE RATIO COLUMN PER SECTOR IN WMSECT ORDER.  *
000500*   BLANK RATIO COLUMN MEANS THE SECTOR HAD NO PRICE THAT DAY.  *
001100******************************************************************
001200     05  RW-DATE                     PIC X(10).
001300     05  FILLER                      PIC X(01) VALUE SPACE.
001310     05  RW-RATIO-GROUP.
001320         10  RW-RATIO-X OCCURS 11 TIMES PIC X(09).
001330             88  RW-RATIO-MISSING            VALUE SPACES.
001600     05  RW-RATIO REDEFINES RW-RATIO-GROUP
001700                     OCCURS 11 TIMES PIC S9(03)V9(06).
001800     05  FILLER                      PIC X(05) VALUE SPACES.
