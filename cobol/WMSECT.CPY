000100******************************************************************
000200*                                                                *
000300*   WMSECT  --  SECTOR REFERENCE TABLE                          *
000400*   FIXED ORDER OF THE 11 SECTOR SPDR FUNDS PLUS THE BROAD-     *
000500*   MARKET BENCHMARK.  THIS ORDER DRIVES THE COLUMN ORDER OF    *
000600*   EVERY CLOSES / RATIO-WIDE RECORD IN THE SYSTEM -- DO NOT    *
000700*   RESEQUENCE WITHOUT RE-RUNNING THE WHOLE WEEKLY CYCLE.       *
000800*                                                                *
000900*   MODIFIED: 06/09/1989   PROGRAMMER: R.KEEFE   TKT# WM-0009   *
001000*   ADDED THE XLC AND XLRE SLOTS WHEN THE VENDOR SPLIT THE OLD  *
001100*   "MISC CYCLICAL" BASKET INTO COMMUNICATIONS AND REAL ESTATE. *
001200*                                                                *
001300******************************************************************
001400 01  WS-SECT-LOAD-AREA.
001500     05  FILLER              PIC X(05) VALUE "XLB C".
001600     05  FILLER              PIC X(05) VALUE "XLE N".
001700     05  FILLER              PIC X(05) VALUE "XLF C".
001800     05  FILLER              PIC X(05) VALUE "XLI C".
001900     05  FILLER              PIC X(05) VALUE "XLK C".
002000     05  FILLER              PIC X(05) VALUE "XLP D".
002100     05  FILLER              PIC X(05) VALUE "XLU D".
002200     05  FILLER              PIC X(05) VALUE "XLV D".
002300     05  FILLER              PIC X(05) VALUE "XLY C".
002400     05  FILLER              PIC X(05) VALUE "XLC N".
002500     05  FILLER              PIC X(05) VALUE "XLREN".
002600 01  WS-SECT-TABLE REDEFINES WS-SECT-LOAD-AREA.
002700     05  WS-SECT-ENTRY OCCURS 11 TIMES.
002800         10  WS-SECT-TICKER          PIC X(04).
002900         10  WS-SECT-DEFN-FLAG       PIC X(01).
003000             88  WS-SECT-IS-DEFENSIVE     VALUE "D".
003100             88  WS-SECT-IS-CYCLICAL      VALUE "C".
003200             88  WS-SECT-IS-NEUTRAL-GRP   VALUE "N".
003300 01  WS-BENCH-AREA.
003400     05  WS-BENCH-TICKER             PIC X(04) VALUE "SPY ".
003500     05  FILLER                      PIC X(10) VALUE SPACES.
003600*
003700*    SUBSCRIPT AND WORK FIELDS USED WHEN WALKING THE TABLE.
003800 01  WS-SECT-WORK.
003900     05  WS-SECT-SUB                 PIC S9(4) COMP.
004000     05  WS-SECT-SUB2                PIC S9(4) COMP.
004100     05  FILLER                      PIC X(02) VALUE SPACES.
