000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.                    WMSTRUC.
000300 AUTHOR.                        D. OKAFOR.
000400 INSTALLATION.                  WOLFE MARKET SYSTEMS - HP-9000.
000500 DATE-WRITTEN.                  08/14/1993.
000600 DATE-COMPILED.
000700 SECURITY.                      COMPANY CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.                                                        *
001000* WEEKLY MARKET STRUCTURE BRIEF -- STEP 2 OF 3.                  *
001100* READS THE RATIO-WIDE FILE WMRATIO BUILT, KEEPS THE TRAILING    *
001200* SESSION WINDOW, CLASSIFIES EACH SECTOR'S 4-WEEK RATIO TREND    *
001300* (HH/HL, LH/LL, RANGE, TRANSITION), RANKS THE 11 SECTORS BY     *
001400* 4-WEEK RATIO RETURN, ASSIGNS A LEADERSHIP STATUS, ROLLS UP     *
001500* BREADTH AND TILT, AND WRITES THE SUMMARY/CLASSIFICATION FILES  *
001600* PLUS THE DESK'S "BRIEF BLOCKS" COPY-PASTE REPORT.              *
001700*                                                                *
001800******************************************************************
001900*  MODIFICATION HISTORY:                                        *
002000*                                                                *
002100*   MODIFIED: 08/14/1993                                        *
002200*   PROGRAMMER: D. OKAFOR                                       *
002300*   MODIFICATION: ORIGINAL VERSION.  SPLIT OFF THE STRUCTURE     *
002400*                 SCORING THE DESK USED TO DO ON PAPER FROM THE  *
002500*                 RATIO WORKSHEET RUN.  TKT# WM-0045.            *
002600*                                                                *
002700*   MODIFIED: 02/11/1994                                        *
002800*   PROGRAMMER: D. OKAFOR                                       *
002900*   MODIFICATION: ADDED THE LEADERSHIP STATUS COLUMN AT THE      *
003000*                 DESK'S REQUEST -- THEY WERE HAND-MARKING       *
003100*                 "PERSISTENT" ON THE PRINTOUT EVERY MONDAY.     *
003200*                 TKT# WM-0048.                                 *
003300*                                                                *
003400*   MODIFIED: 06/23/1995                                        *
003500*   PROGRAMMER: D. OKAFOR                                       *
003600*   MODIFICATION: ADDED BREADTH AND TILT ROLL-UP AND THE BRIEF   *
003700*                 BLOCKS PRINT FILE SO THE DESK COULD PASTE THE  *
003800*                 SNAPSHOT STRAIGHT INTO THE MONDAY MEMO.        *
003900*                 TKT# WM-0053.                                 *
004000*                                                                *
004100*   MODIFIED: 03/02/1998                                        *
004200*   PROGRAMMER: J. PALLADINO                                    *
004300*   MODIFICATION: Y2K REMEDIATION -- DATE FIELDS CARRIED THROUGH *
004400*                 FROM RATIO-WIDE ARE FULL 4-DIGIT YEAR, NO      *
004500*                 WINDOWING LOGIC IN THIS PROGRAM.  CONFIRMED    *
004600*                 AGAINST THE 2000 TEST DECK.  TKT# WM-0064.     *
004700*                                                                *
004800*   MODIFIED: 09/17/1999                                        *
004900*   PROGRAMMER: J. PALLADINO                                    *
005000*   MODIFICATION: RAISED WS-MAX-WINDOW FROM 40 TO 60 TO MATCH    *
005100*                 THE CHANGE MADE IN WMRATIO FOR THE QUARTERLY   *
005200*                 VIEW.  TKT# WM-0071.                          *
005300*                                                                *
005400*   MODIFIED: 07/30/2001                                        *
005500*   PROGRAMMER: L. FENWICK                                      *
005600*   MODIFICATION: TIGHTENED THE RANK TIE-BREAK SO SECTORS WITH   *
005700*                 EQUAL 4W RETURN KEEP THE FIXED SECTOR ORDER    *
005800*                 INSTEAD OF WHATEVER ORDER THE BUBBLE SORT LEFT *
005900*                 THEM IN.  DESK NOTICED XLK/XLI FLIPPING WEEK   *
006000*                 TO WEEK ON EXACT TIES.  TKT# WM-0079.          *
006100*                                                                *
006200*   MODIFIED: 05/09/2006                                        *
006300*   PROGRAMMER: T. MARSH                                        *
006400*   MODIFICATION: ADDED THE UPSI-1 TRACE SWITCH SO THE DESK CAN  *
006500*                 GET A DISPLAY OF EACH SECTOR'S RAW RETURN AND  *
006600*                 DIRECTION FLAGS WHEN A WEEK'S RANKING LOOKS     *
006700*                 WRONG, WITHOUT US HAVING TO REBUILD.  TKT#      *
006800*                 WM-0090.                                       *
006900*                                                                *
007000*   MODIFIED: 07/14/2006                                        *
007100*   PROGRAMMER: M. TARLETON                                     *
007200*   MODIFICATION: SESSION WINDOW N AND THE DIRECTION-NOISE       *
007300*                 EPSILON NOW READ OFF THE JCL PARM CARD (SEE    *
007400*                 WS-PARM-CARD, 1100-OPEN-RTN) RATHER THAN       *
007500*                 COMPILED IN, TO MATCH THE CHANGE JUST MADE IN  *
007600*                 WMRATIO.  A BLANK OR ZERO CARD FIELD STILL     *
007700*                 DEFAULTS TO THE COMPILED-IN VALUE.  TKT#       *
007800*                 WM-0094.                                      *
007900*                                                                *
008000******************************************************************
008100 ENVIRONMENT DIVISION.
008200 CONFIGURATION SECTION.
008300 SOURCE-COMPUTER.  HP-9000.
008400 OBJECT-COMPUTER.  HP-9000.
008500 SPECIAL-NAMES.
008600     UPSI-1 IS WM-TRACE-SWITCH
008700         ON STATUS IS WM-TRACE-ON
008800         OFF STATUS IS WM-TRACE-OFF.
008900 INPUT-OUTPUT SECTION.
009000 FILE-CONTROL.
009100     SELECT RATWIDE-FILE ASSIGN TO RATWIDE
009200            ORGANIZATION IS LINE SEQUENTIAL
009300            FILE STATUS  IS WS-RATWIDE-STATUS.
009400     SELECT SUMMARY-FILE ASSIGN TO SUMMARY
009500            ORGANIZATION IS LINE SEQUENTIAL
009600            FILE STATUS  IS WS-SUMMARY-STATUS.
009700     SELECT CLASS-FILE   ASSIGN TO CLASSIFY
009800            ORGANIZATION IS LINE SEQUENTIAL
009900            FILE STATUS  IS WS-CLASS-STATUS.
010000     SELECT BLOCKS-FILE  ASSIGN TO BRFBLOCK
010100            ORGANIZATION IS LINE SEQUENTIAL
010200            FILE STATUS  IS WS-BLOCKS-STATUS.
010300 DATA DIVISION.
010400 FILE SECTION.
010500 FD  RATWIDE-FILE
010600     LABEL RECORDS ARE STANDARD.
010700 01  RATWIDE-REC.
010800     COPY WMRATW.
010900 FD  SUMMARY-FILE
011000     LABEL RECORDS ARE STANDARD.
011100 01  SUMMARY-REC.
011200     COPY WMSUMM.
011300 FD  CLASS-FILE
011400     LABEL RECORDS ARE STANDARD.
011500 01  CLASS-REC.
011600     COPY WMCLAS.
011700 FD  BLOCKS-FILE
011800     LABEL RECORDS ARE OMITTED.
011900 01  BLOCKS-REC                  PIC X(132).
012000 WORKING-STORAGE SECTION.
012100******************************************************************
012200*               S E C T O R   R E F E R E N C E   T A B L E      *
012300******************************************************************
012400 COPY WMSECT.
012500******************************************************************
012600*               F I L E   S T A T U S   F I E L D S              *
012700******************************************************************
012800 01  WS-RATWIDE-STATUS           PIC X(02) VALUE SPACES.
012900     88  WM-RATWIDE-OK               VALUE "00".
013000     88  WM-RATWIDE-AT-EOF           VALUE "10".
013100 01  WS-SUMMARY-STATUS           PIC X(02) VALUE SPACES.
013200     88  WM-SUMMARY-OK               VALUE "00".
013300 01  WS-CLASS-STATUS             PIC X(02) VALUE SPACES.
013400     88  WM-CLASS-OK                 VALUE "00".
013500 01  WS-BLOCKS-STATUS            PIC X(02) VALUE SPACES.
013600     88  WM-BLOCKS-OK                VALUE "00".
013700******************************************************************
013800*               R U N   P A R A M E T E R   C A R D              *
013900*   WM-SESSION-WINDOW-P AND WM-DIR-EPSILON-P COME IN OFF SYSIN.    *
014000*   A BLANK/ZERO WINDOW FIELD KEEPS THE SHOP'S STANDARD 20-SESSION *
014100*   WINDOW; A BLANK/ZERO EPSILON FIELD KEEPS THE NO-NOISE-BAND     *
014200*   DEFAULT OF ZERO.  SEE 1100-OPEN-RTN.                          *
014300******************************************************************
014400 01  WS-PARM-CARD.
014500     05  WM-SESSION-WINDOW-P         PIC 9(03) VALUE ZEROS.
014600     05  WM-DIR-EPSILON-P            PIC 9(03)V9(06) VALUE ZEROS.
014700     05  FILLER                      PIC X(04) VALUE SPACES.
014800 77  WS-SESSION-WINDOW           PIC 9(03) COMP VALUE 20.
014900 77  WS-MAX-WINDOW               PIC 9(03) COMP VALUE 60.
015000 77  WS-HALF-WINDOW              PIC 9(03) COMP VALUE ZERO.
015100 77  WS-DIR-EPSILON              PIC S9(03)V9(06) COMP-3
015200                                     VALUE ZERO.
015300******************************************************************
015400*               S W I T C H E S                                 *
015500******************************************************************
015600 77  WS-RATWIDE-EOF-SW           PIC X(01) VALUE "N".
015700     88  WM-RATWIDE-EOF                  VALUE "Y".
015800******************************************************************
015900*               C O U N T E R S   /   S T A T I S T I C S       *
016000******************************************************************
016100 77  WS-READ-CNT                 PIC S9(06) COMP-3 VALUE ZEROS.
016200 77  WS-ROW-CNT                  PIC S9(06) COMP-3 VALUE ZEROS.
016300 77  WS-SKIP-CNT                 PIC S9(06) COMP-3 VALUE ZEROS.
016400 77  WS-TBL-SUB                  PIC S9(04) COMP VALUE ZERO.
016500 77  WS-SUMMARY-WRITE-CNT        PIC S9(06) COMP-3 VALUE ZEROS.
016600******************************************************************
016700*               R A T I O   S E R I E S   T A B L E              *
016800*   HOLDS THE KEPT SESSION WINDOW (DATES ASCENDING) FOR ALL 11    *
016900*   SECTORS AT ONCE SO EACH SECTOR'S RETURN AND DIRECTION CAN     *
017000*   BE COMPUTED WITHOUT REREADING RATWIDE-FILE.                  *
017100******************************************************************
017200 01  WS-STRUC-TABLE.
017300     05  WS-STR-ENTRY OCCURS 60 TIMES.
017400         10  WS-STR-DATE             PIC X(10).
017500         10  WS-STR-RATIO-GROUP.
017600             15  WS-STR-RATIO-X OCCURS 11 TIMES PIC X(09).
017700                 88  WM-STR-RATIO-MISSING    VALUE SPACES.
017800         10  WS-STR-RATIO REDEFINES WS-STR-RATIO-GROUP
017900                         OCCURS 11 TIMES PIC S9(03)V9(06).
018000         10  FILLER                  PIC X(03).
018100******************************************************************
018200*               S E C T O R   R E S U L T   T A B L E            *
018300*   ONE ENTRY PER SECTOR, LOADED IN FIXED SECTOR ORDER, THEN      *
018400*   THE RANK FIELD IS FILLED IN AFTER 4000-RANK-SECTORS RUNS.      *
018500*   THE TABLE ITSELF IS PHYSICALLY REORDERED INTO RANK ORDER SO   *
018600*   7000/8000 CAN WRITE STRAIGHT DOWN IT.                        *
018700******************************************************************
018800 01  WS-RESULT-TABLE.
018900     05  WS-RES-ENTRY OCCURS 11 TIMES.
019000         10  WS-RES-TICKER           PIC X(04).
019100         10  WS-RES-RET-4W-X         PIC X(07).
019200             88  WM-RES-RET-4W-MISSING   VALUE SPACES.
019300         10  WS-RES-RET-4W REDEFINES WS-RES-RET-4W-X
019400                                     PIC S9(01)V9(06).
019500         10  WS-RES-RET-5D-X         PIC X(07).
019600             88  WM-RES-RET-5D-MISSING   VALUE SPACES.
019700         10  WS-RES-RET-5D REDEFINES WS-RES-RET-5D-X
019800                                     PIC S9(01)V9(06).
019900         10  WS-RES-DIRECTION        PIC X(10).
020000         10  WS-RES-LEADERSHIP       PIC X(17).
020100         10  WS-RES-RANK             PIC 9(02).
020200         10  FILLER                  PIC X(05).
020300 01  WS-HOLD-ENTRY.
020400     05  WH-TICKER                   PIC X(04).
020500     05  WH-RET-4W-X                 PIC X(07).
020600     05  WH-RET-5D-X                 PIC X(07).
020700     05  WH-DIRECTION                PIC X(10).
020800     05  WH-LEADERSHIP               PIC X(17).
020900     05  WH-RANK                     PIC 9(02).
021000     05  FILLER                      PIC X(05).
021100******************************************************************
021200*               R E T U R N / D I R E C T I O N   W O R K       *
021300******************************************************************
021400 77  WS-DIR-SUB                  PIC S9(04) COMP VALUE ZERO.
021500 77  WS-FIRST-SUB                PIC S9(04) COMP VALUE ZERO.
021600 77  WS-LAST-SUB                 PIC S9(04) COMP VALUE ZERO.
021700 77  WS-NONMISS-CNT              PIC S9(04) COMP VALUE ZERO.
021800 77  WS-5D-START-SUB             PIC S9(04) COMP VALUE ZERO.
021900 01  WS-DIR-VALUES.
022000     05  WS-MAX1                     PIC S9(03)V9(06) COMP-3
022100                                         VALUE ZERO.
022200     05  WS-MIN1                     PIC S9(03)V9(06) COMP-3
022300                                         VALUE ZERO.
022400     05  WS-MAX2                     PIC S9(03)V9(06) COMP-3
022500                                         VALUE ZERO.
022600     05  WS-MIN2                     PIC S9(03)V9(06) COMP-3
022700                                         VALUE ZERO.
022800     05  FILLER                      PIC X(02) VALUE SPACES.
022900 01  WS-DIR-FLAGS.
023000     05  WS-HH-SW                    PIC X(01) VALUE "N".
023100         88  WM-HIGHER-HIGH              VALUE "Y".
023200     05  WS-HL-SW                    PIC X(01) VALUE "N".
023300         88  WM-HIGHER-LOW               VALUE "Y".
023400     05  WS-LH-SW                    PIC X(01) VALUE "N".
023500         88  WM-LOWER-HIGH               VALUE "Y".
023600     05  WS-LL-SW                    PIC X(01) VALUE "N".
023700         88  WM-LOWER-LOW                VALUE "Y".
023800     05  FILLER                      PIC X(02) VALUE SPACES.
023900******************************************************************
024000*               B R E A D T H   /   T I L T   W O R K           *
024100******************************************************************
024200 01  WS-STRUCTURE-COUNTS.
024300     05  WS-CNT-HHHL                 PIC S9(02) COMP-3 VALUE ZERO.
024400     05  WS-CNT-LHLL                 PIC S9(02) COMP-3 VALUE ZERO.
024500     05  WS-CNT-RANGE                PIC S9(02) COMP-3 VALUE ZERO.
024600     05  WS-CNT-TRANS                PIC S9(02) COMP-3 VALUE ZERO.
024700     05  WS-CNT-DEF-HHHL             PIC S9(02) COMP-3 VALUE ZERO.
024800     05  WS-CNT-CYC-HHHL             PIC S9(02) COMP-3 VALUE ZERO.
024900     05  FILLER                      PIC X(02) VALUE SPACES.
025000 01  WS-BREADTH-TILT.
025100     05  WS-BREADTH                  PIC X(20) VALUE SPACES.
025200     05  WS-TILT                     PIC X(15) VALUE SPACES.
025300     05  FILLER                      PIC X(05) VALUE SPACES.
025400******************************************************************
025500*               P E R C E N T   E D I T   W O R K               *
025600******************************************************************
025700 01  WS-PCT-WORK.
025800     05  WS-PCT-INPUT-X              PIC X(07).
025900         88  WM-PCT-INPUT-MISSING        VALUE SPACES.
026000     05  WS-PCT-INPUT REDEFINES WS-PCT-INPUT-X
026100                                     PIC S9(01)V9(06).
026200     05  WS-PCT-RAW                  PIC S9(03)V9(02) COMP-3
026300                                         VALUE ZERO.
026400     05  WS-PCT-EDIT                 PIC -ZZ9.99.
026500     05  WS-PCT-DISPLAY              PIC X(09) VALUE SPACES.
026600     05  WS-PCT-WORK-4W-HOLD         PIC X(09) VALUE SPACES.
026700     05  FILLER                      PIC X(02) VALUE SPACES.
026800******************************************************************
026900*               P R I N T   L I N E   W O R K                    *
027000******************************************************************
027100 01  WS-SESSION-DISPLAY              PIC ZZ9.
027200 01  WS-PRINT-LINE                   PIC X(132) VALUE SPACES.
027300 PROCEDURE DIVISION.
027400******************************************************************
027500* MAIN LINE -- OPENS THE FILES, LOADS THE TRAILING-WINDOW        *
027600* TABLE, SCORES EACH SECTOR, RANKS, ASSIGNS LEADERSHIP,          *
027700* ROLLS UP BREADTH/TILT, WRITES SUMMARY/CLASSIFY, PRINTS         *
027800* THE BRIEF BLOCKS REPORT, THEN CLOSES OUT.                      *
027900******************************************************************
028000 1000-MAIN-RTN.
028100*   ALL FOUR FILES OPENED HERE BEFORE ANYTHING ELSE RUNS.
028200     PERFORM 1100-OPEN-RTN THRU 1100-EXIT.
028300*   BUILDS THE TRAILING-WINDOW TABLE OF RATIO ROWS.
028400     PERFORM 2000-LOAD-RATIO-TABLE THRU 2000-EXIT.
028500*   HALF-WINDOW SPLIT POINT FOR THE HIGH/LOW DIRECTION RULE.
028600     COMPUTE WS-HALF-WINDOW = WS-SESSION-WINDOW / 2.
028700*   ONE PASS PER SECTOR, FIXED 1-11 ORDER, BEFORE THE SORT.
028800     PERFORM 3000-CALC-SECTOR-METRICS THRU 3000-EXIT
028900         VARYING WS-SECT-SUB FROM 1 BY 1
029000         UNTIL WS-SECT-SUB > 11.
029100*   RANKS ALL 11 SECTORS BY 4-WEEK RATIO RETURN.
029200     PERFORM 4000-RANK-SECTORS THRU 4000-EXIT.
029300*   AFTER THE SORT -- WS-SECT-SUB IS NOW A RANK SUBSCRIPT.
029400     PERFORM 5000-ASSIGN-LEADERSHIP THRU 5000-EXIT
029500         VARYING WS-SECT-SUB FROM 1 BY 1
029600         UNTIL WS-SECT-SUB > 11.
029700*   WHOLE-MARKET ROLL-UP ACROSS ALL 11 SECTORS.
029800     PERFORM 6000-CALC-BREADTH-TILT THRU 6000-EXIT.
029900*   PERSISTS THE RANKED RESULTS TO SUMMARY-FILE/CLASS-FILE.
030000     PERFORM 7000-WRITE-SUMMARY-AND-CLASS THRU 7000-EXIT.
030100*   DESK'S COPY-PASTE MEMO REPORT.
030200     PERFORM 8000-WRITE-BRIEF-BLOCKS THRU 8000-EXIT.
030300*   CLOSE ALL FOUR FILES AND DUMP THE RUN COUNTS.
030400     PERFORM 9000-CLOSE-RTN THRU 9000-EXIT.
030500     STOP RUN.
030600******************************************************************
030700* OPENS RATIO-WIDE (INPUT) AND THE THREE OUTPUT FILES.           *
030800* ANY OPEN FAILURE IS A HARD STOP -- NO PARTIAL RUNS.            *
030900******************************************************************
031000 1100-OPEN-RTN.
031100     ACCEPT WM-SESSION-WINDOW-P FROM SYSIN.
031200     IF WM-SESSION-WINDOW-P > ZERO
031300         MOVE WM-SESSION-WINDOW-P TO WS-SESSION-WINDOW.
031400     ACCEPT WM-DIR-EPSILON-P FROM SYSIN.
031500     IF WM-DIR-EPSILON-P > ZERO
031600         MOVE WM-DIR-EPSILON-P TO WS-DIR-EPSILON.
031700     OPEN INPUT RATWIDE-FILE.
031800     IF NOT WM-RATWIDE-OK
031900         DISPLAY "WMSTRUC: RATWIDE OPEN FAILED, STATUS "
032000                 WS-RATWIDE-STATUS
032100         STOP RUN.
032200     OPEN OUTPUT SUMMARY-FILE.
032300     IF NOT WM-SUMMARY-OK
032400         DISPLAY "WMSTRUC: SUMMARY OPEN FAILED, STATUS "
032500                 WS-SUMMARY-STATUS
032600         STOP RUN.
032700     OPEN OUTPUT CLASS-FILE.
032800     IF NOT WM-CLASS-OK
032900         DISPLAY "WMSTRUC: CLASSIFY OPEN FAILED, STATUS "
033000                 WS-CLASS-STATUS
033100         STOP RUN.
033200     OPEN OUTPUT BLOCKS-FILE.
033300     IF NOT WM-BLOCKS-OK
033400         DISPLAY "WMSTRUC: BRFBLOCK OPEN FAILED, STATUS "
033500                 WS-BLOCKS-STATUS
033600         STOP RUN.
033700*   RETURN POINT FOR PERFORM 1100-OPEN-RTN THRU 1100-EXIT.
033800 1100-EXIT.
033900     EXIT.
034000******************************************************************
034100*   PASS 1 -- COUNT THE ROWS ON RATIO-WIDE.  PASS 2 -- REREAD     *
034200*   AND KEEP ONLY THE LAST WS-SESSION-WINDOW ROWS.  ABEND IF THE  *
034300*   FILE HAS FEWER ROWS THAN THE WINDOW CALLS FOR -- THE DESK     *
034400*   WOULD RATHER SEE A STOP THAN A HALF-WEEK RANKING.             *
034500******************************************************************
034600 2000-LOAD-RATIO-TABLE.
034700     PERFORM 2100-COUNT-WIDE-ROWS THRU 2100-EXIT
034800         UNTIL WM-RATWIDE-EOF.
034900     IF WS-ROW-CNT < WS-SESSION-WINDOW
035000         DISPLAY "WMSTRUC: RATWIDE HAS ONLY " WS-ROW-CNT
035100                 " ROWS, NEED " WS-SESSION-WINDOW
035200         STOP RUN.
035300     PERFORM 2200-CALC-SKIP-COUNT THRU 2200-EXIT.
035400     MOVE "N" TO WS-RATWIDE-EOF-SW.
035500     MOVE ZERO TO WS-READ-CNT.
035600     PERFORM 2300-REREAD-AND-KEEP THRU 2300-EXIT
035700         UNTIL WM-RATWIDE-EOF.
035800 2000-EXIT.
035900     EXIT.
036000*   FIRST PASS OVER RATIO-WIDE -- JUST COUNTS ROWS SO
036100*   2200-CALC-SKIP-COUNT KNOWS HOW MANY TO SKIP.
036200 2100-COUNT-WIDE-ROWS.
036300     READ RATWIDE-FILE
036400         AT END SET WM-RATWIDE-EOF TO TRUE
036500         GO TO 2100-EXIT.
036600     ADD 1 TO WS-ROW-CNT.
036700*   RETURN POINT FOR PERFORM 2100-COUNT-WIDE-ROWS THRU 2100-EXIT.
036800 2100-EXIT.
036900     EXIT.
037000*   HOW MANY LEADING ROWS TO SKIP ON THE REREAD SO ONLY
037100*   THE TRAILING WS-SESSION-WINDOW ROWS LAND IN THE TABLE.
037200 2200-CALC-SKIP-COUNT.
037300     SUBTRACT WS-SESSION-WINDOW FROM WS-ROW-CNT GIVING WS-SKIP-CNT.
037400     CLOSE RATWIDE-FILE.
037500     OPEN INPUT RATWIDE-FILE.
037600     IF NOT WM-RATWIDE-OK
037700         DISPLAY "WMSTRUC: RATWIDE REOPEN FAILED, STATUS "
037800                 WS-RATWIDE-STATUS
037900         STOP RUN.
038000*   RETURN POINT FOR PERFORM 2200-CALC-SKIP-COUNT THRU 2200-EXIT.
038100 2200-EXIT.
038200     EXIT.
038300*   SECOND PASS -- SKIPS WS-SKIP-CNT ROWS, THEN LOADS EACH
038400*   REMAINING ROW'S DATE AND 11-WIDE RATIO GROUP INTO THE
038500*   WORKING TABLE.
038600 2300-REREAD-AND-KEEP.
038700     READ RATWIDE-FILE
038800         AT END SET WM-RATWIDE-EOF TO TRUE
038900         GO TO 2300-EXIT.
039000     ADD 1 TO WS-READ-CNT.
039100     IF WS-READ-CNT NOT > WS-SKIP-CNT
039200         GO TO 2300-EXIT.
039300     ADD 1 TO WS-TBL-SUB.
039400     IF WS-TBL-SUB > WS-MAX-WINDOW
039500         DISPLAY "WMSTRUC: WS-STRUC-TABLE OVERFLOW - RAISE "
039600                 "WS-MAX-WINDOW"
039700         PERFORM 9000-CLOSE-RTN THRU 9000-EXIT
039800         STOP RUN.
039900     MOVE RW-DATE TO WS-STR-DATE (WS-TBL-SUB).
040000     MOVE RW-RATIO-GROUP TO WS-STR-RATIO-GROUP (WS-TBL-SUB).
040100*   RETURN POINT FOR PERFORM 2300-REREAD-AND-KEEP THRU 2300-EXIT.
040200 2300-EXIT.
040300     EXIT.
040400******************************************************************
040500*   PER-SECTOR RETURN AND DIRECTION.  WS-SECT-SUB DRIVES BOTH     *
040600*   THE FIXED SECTOR TABLE AND THIS SECTOR'S COLUMN IN THE        *
040700*   RATIO SERIES TABLE -- THE TWO SHARE THE SAME 1-11 ORDER.      *
040800******************************************************************
040900 3000-CALC-SECTOR-METRICS.
041000*   CARRY THE TICKER OVER SO THE RESULT ROW SURVIVES THE
041100*   SORT ON ITS OWN, INDEPENDENT OF THE FIXED SECTOR TABLE.
041200     MOVE WS-SECT-TICKER (WS-SECT-SUB) TO WS-RES-TICKER (WS-SECT-SUB).
041300*   4-WEEK AND 5-DAY RATIO RETURN FOR THIS ONE SECTOR.
041400     PERFORM 3100-CALC-SECTOR-RETURNS THRU 3100-EXIT.
041500*   HH/HL, LH/LL, RANGE OR TRANSITION LABEL FOR THIS SECTOR.
041600     PERFORM 3200-CLASSIFY-DIRECTION THRU 3200-EXIT.
041700     IF WM-TRACE-ON
041800         DISPLAY "WMSTRUC TRACE: " WS-SECT-TICKER (WS-SECT-SUB)
041900                 " 4W=" WS-RES-RET-4W-X (WS-SECT-SUB)
042000                 " DIR=" WS-RES-DIRECTION (WS-SECT-SUB).
042100 3000-EXIT.
042200     EXIT.
042300******************************************************************
042400*   RET-4W OVER THE WHOLE WINDOW, RET-5D OVER ITS LAST 5 ROWS.    *
042500*   BOTH USE (LAST NON-MISSING / FIRST NON-MISSING) - 1; "N/A"    *
042600*   WHEN FEWER THAN 2 NON-MISSING VALUES ARE FOUND.               *
042700******************************************************************
042800 3100-CALC-SECTOR-RETURNS.
042900*   4-WEEK RETURN USES THE FULL WINDOW, ROW 1 TO THE END.
043000     MOVE 1 TO WS-DIR-SUB.
043100*   LAST ROW IN THE WINDOW IS THE SCAN'S UPPER BOUND.
043200     MOVE WS-SESSION-WINDOW TO WS-LAST-SUB.
043300     PERFORM 3110-CALC-ONE-RETURN THRU 3110-EXIT.
043400*   STASH THE 4-WEEK RESULT (OR SPACES IF N/A).
043500     MOVE WS-PCT-INPUT-X TO WS-RES-RET-4W-X (WS-SECT-SUB).
043600*   5-DAY RETURN USES ONLY THE LAST 5 ROWS OF THE WINDOW.
043700     SUBTRACT 5 FROM WS-SESSION-WINDOW GIVING WS-5D-START-SUB.
043800     ADD 1 TO WS-5D-START-SUB.
043900     IF WS-5D-START-SUB < 1
044000         MOVE 1 TO WS-5D-START-SUB.
044100     MOVE WS-5D-START-SUB TO WS-DIR-SUB.
044200     MOVE WS-SESSION-WINDOW TO WS-LAST-SUB.
044300     PERFORM 3110-CALC-ONE-RETURN THRU 3110-EXIT.
044400*   STASH THE 5-DAY RESULT (OR SPACES IF N/A).
044500     MOVE WS-PCT-INPUT-X TO WS-RES-RET-5D-X (WS-SECT-SUB).
044600 3100-EXIT.
044700     EXIT.
044800******************************************************************
044900*   SCANS WS-DIR-SUB THRU WS-LAST-SUB FOR THE FIRST AND LAST      *
045000*   NON-MISSING RATIO FOR THIS SECTOR; RESULT LEFT IN             *
045100*   WS-PCT-INPUT-X (SPACES IF N/A).                               *
045200******************************************************************
045300*   SHARED BY THE 4W AND 5D CALLS ABOVE -- WS-DIR-SUB/
045400*   WS-LAST-SUB SET THE SCAN RANGE BEFORE EACH CALL.
045500 3110-CALC-ONE-RETURN.
045600*   ASSUME N/A UNTIL TWO NON-MISSING VALUES ARE CONFIRMED.
045700     MOVE SPACES TO WS-PCT-INPUT-X.
045800     MOVE ZERO TO WS-NONMISS-CNT.
045900     MOVE ZERO TO WS-FIRST-SUB.
046000*   WALK FORWARD FOR THE FIRST NON-MISSING RATIO IN RANGE.
046100 3111-FIND-FIRST.
046200     IF WS-DIR-SUB > WS-LAST-SUB
046300         GO TO 3110-EXIT.
046400     IF NOT WM-STR-RATIO-MISSING (WS-DIR-SUB WS-SECT-SUB)
046500         MOVE WS-DIR-SUB TO WS-FIRST-SUB
046600         GO TO 3112-FIND-LAST-SETUP.
046700     ADD 1 TO WS-DIR-SUB.
046800     GO TO 3111-FIND-FIRST.
046900*   FIRST FOUND -- NOW SCAN BACKWARD FROM WS-LAST-SUB.
047000 3112-FIND-LAST-SETUP.
047100     MOVE WS-LAST-SUB TO WS-DIR-SUB.
047200*   WALK BACKWARD FOR THE LAST NON-MISSING RATIO IN RANGE.
047300 3113-FIND-LAST.
047400     IF WS-DIR-SUB < WS-FIRST-SUB
047500         GO TO 3110-EXIT.
047600     IF NOT WM-STR-RATIO-MISSING (WS-DIR-SUB WS-SECT-SUB)
047700         GO TO 3114-COUNT-NONMISS.
047800     SUBTRACT 1 FROM WS-DIR-SUB.
047900     GO TO 3113-FIND-LAST.
048000*   FIRST AND LAST NON-MISSING SUBSCRIPTS ARE SET --
048100*   COMPUTE THE RETURN, GUARDING A ZERO DENOMINATOR.
048200 3114-COUNT-NONMISS.
048300     IF WS-DIR-SUB = WS-FIRST-SUB
048400         MOVE 1 TO WS-NONMISS-CNT
048500         GO TO 3110-EXIT.
048600     MOVE 2 TO WS-NONMISS-CNT.
048700     IF WS-STR-RATIO (WS-FIRST-SUB WS-SECT-SUB) = ZERO
048800         GO TO 3110-EXIT.
048900     COMPUTE WS-PCT-INPUT ROUNDED =
049000         (WS-STR-RATIO (WS-DIR-SUB WS-SECT-SUB) /
049100          WS-STR-RATIO (WS-FIRST-SUB WS-SECT-SUB)) - 1.
049200 3110-EXIT.
049300     IF WS-NONMISS-CNT < 2
049400         MOVE SPACES TO WS-PCT-INPUT-X.
049500     EXIT.
049600******************************************************************
049700*   TWO-HALF HIGH/LOW RULE.  IF ANY ROW IN THE WHOLE WINDOW IS    *
049800*   MISSING FOR THIS SECTOR THE LABEL IS "RANGE" BY DEFAULT --    *
049900*   THE RULE ONLY APPLIES WHEN EVERY SESSION PRICED.              *
050000******************************************************************
050100 3200-CLASSIFY-DIRECTION.
050200*   DEFAULT LABEL -- OVERWRITTEN BELOW ONLY IF EVERY
050300*   SESSION IN THE WINDOW IS PRICED.
050400     MOVE "RANGE     " TO WS-RES-DIRECTION (WS-SECT-SUB).
050500     MOVE 1 TO WS-DIR-SUB.
050600*   BAIL TO THE DEFAULT "RANGE" LABEL IF ANY SESSION IN
050700*   THE WINDOW IS MISSING FOR THIS SECTOR.
050800 3210-CHECK-ALL-PRICED.
050900     IF WS-DIR-SUB > WS-SESSION-WINDOW
051000         GO TO 3220-SPLIT-HALVES.
051100     IF WM-STR-RATIO-MISSING (WS-DIR-SUB WS-SECT-SUB)
051200         GO TO 3200-EXIT.
051300     ADD 1 TO WS-DIR-SUB.
051400     GO TO 3210-CHECK-ALL-PRICED.
051500*   ALL PRICED -- SPLIT THE WINDOW IN TWO AND FIND EACH
051600*   HALF'S HIGH/LOW.
051700 3220-SPLIT-HALVES.
051800     MOVE WS-STR-RATIO (1 WS-SECT-SUB) TO WS-MAX1.
051900     MOVE WS-STR-RATIO (1 WS-SECT-SUB) TO WS-MIN1.
052000     MOVE 2 TO WS-DIR-SUB.
052100*   FIRST HALF HIGH/LOW SCAN.
052200 3221-SCAN-FIRST-HALF.
052300     IF WS-DIR-SUB > WS-HALF-WINDOW
052400         GO TO 3222-INIT-SECOND-HALF.
052500     IF WS-STR-RATIO (WS-DIR-SUB WS-SECT-SUB) > WS-MAX1
052600         MOVE WS-STR-RATIO (WS-DIR-SUB WS-SECT-SUB) TO WS-MAX1.
052700     IF WS-STR-RATIO (WS-DIR-SUB WS-SECT-SUB) < WS-MIN1
052800         MOVE WS-STR-RATIO (WS-DIR-SUB WS-SECT-SUB) TO WS-MIN1.
052900     ADD 1 TO WS-DIR-SUB.
053000     GO TO 3221-SCAN-FIRST-HALF.
053100*   SEED THE SECOND HALF'S HIGH/LOW WITH ITS FIRST ROW.
053200 3222-INIT-SECOND-HALF.
053300     COMPUTE WS-DIR-SUB = WS-HALF-WINDOW + 1.
053400     MOVE WS-STR-RATIO (WS-DIR-SUB WS-SECT-SUB) TO WS-MAX2.
053500     MOVE WS-STR-RATIO (WS-DIR-SUB WS-SECT-SUB) TO WS-MIN2.
053600*   SECOND HALF HIGH/LOW SCAN.
053700 3223-SCAN-SECOND-HALF.
053800     IF WS-DIR-SUB > WS-SESSION-WINDOW
053900         GO TO 3230-SET-FLAGS.
054000     IF WS-STR-RATIO (WS-DIR-SUB WS-SECT-SUB) > WS-MAX2
054100         MOVE WS-STR-RATIO (WS-DIR-SUB WS-SECT-SUB) TO WS-MAX2.
054200     IF WS-STR-RATIO (WS-DIR-SUB WS-SECT-SUB) < WS-MIN2
054300         MOVE WS-STR-RATIO (WS-DIR-SUB WS-SECT-SUB) TO WS-MIN2.
054400     ADD 1 TO WS-DIR-SUB.
054500     GO TO 3223-SCAN-SECOND-HALF.
054600*   COMPARE THE TWO HALVES WITHIN THE NOISE EPSILON AND
054700*   PICK THE LABEL -- SEE THE BANNER ABOVE FOR THE RULE.
054800 3230-SET-FLAGS.
054900*   RESET ALL FOUR HIGH/LOW FLAGS BEFORE RE-EVALUATING.
055000     MOVE "N" TO WS-HH-SW WS-HL-SW WS-LH-SW WS-LL-SW.
055100     IF WS-MAX2 > WS-MAX1 + WS-DIR-EPSILON
055200         SET WM-HIGHER-HIGH TO TRUE.
055300     IF WS-MIN2 > WS-MIN1 + WS-DIR-EPSILON
055400         SET WM-HIGHER-LOW TO TRUE.
055500     IF WS-MAX2 < WS-MAX1 - WS-DIR-EPSILON
055600         SET WM-LOWER-HIGH TO TRUE.
055700     IF WS-MIN2 < WS-MIN1 - WS-DIR-EPSILON
055800         SET WM-LOWER-LOW TO TRUE.
055900     IF WM-HIGHER-HIGH AND WM-HIGHER-LOW
056000         MOVE "HH/HL     " TO WS-RES-DIRECTION (WS-SECT-SUB)
056100         GO TO 3200-EXIT.
056200     IF WM-LOWER-HIGH AND WM-LOWER-LOW
056300         MOVE "LH/LL     " TO WS-RES-DIRECTION (WS-SECT-SUB)
056400         GO TO 3200-EXIT.
056500     IF WM-HIGHER-HIGH OR WM-HIGHER-LOW OR
056600        WM-LOWER-HIGH OR WM-LOWER-LOW
056700         MOVE "TRANSITION" TO WS-RES-DIRECTION (WS-SECT-SUB).
056800 3200-EXIT.
056900     EXIT.
057000******************************************************************
057100*   RANK BY RET-4W DESCENDING, MISSING RETURNS LAST, TIES KEEP    *
057200*   THE FIXED SECTOR ORDER (TKT# WM-0079).  STRAIGHT SELECTION    *
057300*   SORT -- ONLY 11 ROWS, NO NEED FOR ANYTHING FANCIER.           *
057400******************************************************************
057500 4000-RANK-SECTORS.
057600     MOVE 1 TO WS-SECT-SUB.
057700*   OUTER PASS OF THE SELECTION SORT.
057800 4010-OUTER-LOOP.
057900     IF WS-SECT-SUB > 11
058000         GO TO 4035-STAMP-SETUP.
058100     MOVE WS-SECT-SUB TO WS-DIR-SUB.
058200     ADD 1 TO WS-DIR-SUB.
058300*   INNER PASS -- COMPARE THE OUTER SLOT AGAINST EVERY
058400*   SLOT BELOW IT.
058500 4020-INNER-LOOP.
058600     IF WS-DIR-SUB > 11
058700         GO TO 4030-NEXT-OUTER.
058800     PERFORM 4100-COMPARE-AND-SWAP THRU 4100-EXIT.
058900     ADD 1 TO WS-DIR-SUB.
059000     GO TO 4020-INNER-LOOP.
059100*   INNER PASS DONE -- ADVANCE THE OUTER SUBSCRIPT.
059200 4030-NEXT-OUTER.
059300     ADD 1 TO WS-SECT-SUB.
059400     GO TO 4010-OUTER-LOOP.
059500*   SORT IS DONE -- NOW STAMP EACH ENTRY WITH ITS RANK.
059600 4035-STAMP-SETUP.
059700*   SELECTION SORT -- OUTER SUBSCRIPT STARTS AT SECTOR 1.
059800     MOVE 1 TO WS-SECT-SUB.
059900*   RANK = CURRENT TABLE POSITION, 1 THROUGH 11.
060000 4040-STAMP-RANK.
060100     IF WS-SECT-SUB > 11
060200         GO TO 4000-EXIT.
060300     MOVE WS-SECT-SUB TO WS-RES-RANK (WS-SECT-SUB).
060400     ADD 1 TO WS-SECT-SUB.
060500     GO TO 4040-STAMP-RANK.
060600 4000-EXIT.
060700     EXIT.
060800******************************************************************
060900*   IF THE ENTRY AT WS-DIR-SUB OUTRANKS THE ENTRY AT WS-SECT-SUB  *
061000*   (STRICTLY GREATER RET-4W, MISSING TREATED AS LOWEST) SWAP     *
061100*   THE TWO WHOLE ENTRIES.  EQUAL RETURNS NEVER SWAP, WHICH IS    *
061200*   WHAT PRESERVES THE FIXED SECTOR ORDER ON A TIE.               *
061300******************************************************************
061400 4100-COMPARE-AND-SWAP.
061500     IF WM-RES-RET-4W-MISSING (WS-SECT-SUB)
061600         IF WM-RES-RET-4W-MISSING (WS-DIR-SUB)
061700             GO TO 4100-EXIT
061800         ELSE
061900             GO TO 4110-DO-SWAP.
062000     IF WM-RES-RET-4W-MISSING (WS-DIR-SUB)
062100         GO TO 4100-EXIT.
062200     IF WS-RES-RET-4W (WS-DIR-SUB) > WS-RES-RET-4W (WS-SECT-SUB)
062300         GO TO 4110-DO-SWAP.
062400     GO TO 4100-EXIT.
062500*   WS-DIR-SUB OUTRANKS WS-SECT-SUB -- SWAP THE ENTRIES.
062600 4110-DO-SWAP.
062700     MOVE WS-RES-ENTRY (WS-SECT-SUB) TO WS-HOLD-ENTRY.
062800     MOVE WS-RES-ENTRY (WS-DIR-SUB) TO WS-RES-ENTRY (WS-SECT-SUB).
062900     MOVE WS-HOLD-ENTRY TO WS-RES-ENTRY (WS-DIR-SUB).
063000 4100-EXIT.
063100     EXIT.
063200******************************************************************
063300*   LEADERSHIP STATUS -- EVALUATED TOP TO BOTTOM, FIRST MATCH     *
063400*   WINS.  WS-SECT-SUB IS NOW A RANK-ORDER SUBSCRIPT (TABLE WAS   *
063500*   PHYSICALLY REORDERED BY 4000-RANK-SECTORS ABOVE), NOT A       *
063600*   FIXED-SECTOR-ORDER SUBSCRIPT ANY MORE.                        *
063700******************************************************************
063800 5000-ASSIGN-LEADERSHIP.
063900     IF WS-RES-DIRECTION (WS-SECT-SUB) = "LH/LL     "
064000         MOVE "Weak             " TO WS-RES-LEADERSHIP (WS-SECT-SUB)
064100         GO TO 5000-EXIT.
064200     IF WS-RES-RANK (WS-SECT-SUB) NOT > 3
064300         AND WS-RES-DIRECTION (WS-SECT-SUB) = "HH/HL     "
064400         MOVE "Persistent Leader" TO WS-RES-LEADERSHIP (WS-SECT-SUB)
064500         GO TO 5000-EXIT.
064600     IF WS-RES-DIRECTION (WS-SECT-SUB) = "HH/HL     "
064700         MOVE "Emerging Leader  " TO WS-RES-LEADERSHIP (WS-SECT-SUB)
064800         GO TO 5000-EXIT.
064900     IF WS-RES-DIRECTION (WS-SECT-SUB) = "TRANSITION"
065000         AND NOT WM-RES-RET-4W-MISSING (WS-SECT-SUB)
065100         AND WS-RES-RET-4W (WS-SECT-SUB) > ZERO
065200         MOVE "Fading           " TO WS-RES-LEADERSHIP (WS-SECT-SUB)
065300         GO TO 5000-EXIT.
065400     MOVE "Neutral          " TO WS-RES-LEADERSHIP (WS-SECT-SUB).
065500 5000-EXIT.
065600     EXIT.
065700******************************************************************
065800*   BREADTH FROM THE TOTAL HH/HL COUNT; TILT FROM THE DEFENSIVE   *
065900*   AND CYCLICAL HH/HL SUB-COUNTS.  MEMBERSHIP COMES FROM THE     *
066000*   88-LEVELS IN WMSECT, LOOKED UP BY TICKER SINCE THE RESULT     *
066100*   TABLE IS NO LONGER IN FIXED SECTOR ORDER AFTER THE SORT.      *
066200******************************************************************
066300 6000-CALC-BREADTH-TILT.
066400     MOVE 1 TO WS-SECT-SUB.
066500*   TALLY EACH SECTOR'S DIRECTION LABEL, ONE COUNTER PER
066600*   LABEL, PLUS THE DEFENSIVE/CYCLICAL SUB-COUNT FOR HH/HL.
066700 6010-COUNT-ONE-SECTOR.
066800     IF WS-SECT-SUB > 11
066900         GO TO 6020-DONE-COUNTING.
067000     IF WS-RES-DIRECTION (WS-SECT-SUB) = "HH/HL     "
067100         ADD 1 TO WS-CNT-HHHL
067200         PERFORM 6100-CHECK-TILT-MEMBER THRU 6100-EXIT.
067300     IF WS-RES-DIRECTION (WS-SECT-SUB) = "LH/LL     "
067400         ADD 1 TO WS-CNT-LHLL.
067500     IF WS-RES-DIRECTION (WS-SECT-SUB) = "RANGE     "
067600         ADD 1 TO WS-CNT-RANGE.
067700     IF WS-RES-DIRECTION (WS-SECT-SUB) = "TRANSITION"
067800         ADD 1 TO WS-CNT-TRANS.
067900     ADD 1 TO WS-SECT-SUB.
068000     GO TO 6010-COUNT-ONE-SECTOR.
068100*   ALL 11 SECTORS COUNTED -- ROLL UP BREADTH AND TILT.
068200 6020-DONE-COUNTING.
068300     PERFORM 6200-CALC-BREADTH THRU 6200-EXIT.
068400     PERFORM 6300-CALC-TILT THRU 6300-EXIT.
068500 6000-EXIT.
068600     EXIT.
068700 6100-CHECK-TILT-MEMBER.
068800     MOVE 1 TO WS-DIR-SUB.
068900*   LOOK UP THIS RESULT ROW'S TICKER IN THE FIXED SECTOR
069000*   TABLE TO GET ITS DEFENSIVE/CYCLICAL 88-LEVELS.
069100 6110-FIND-SECT-ENTRY.
069200     IF WS-DIR-SUB > 11
069300         GO TO 6100-EXIT.
069400     IF WS-SECT-TICKER (WS-DIR-SUB) NOT = WS-RES-TICKER (WS-SECT-SUB)
069500         ADD 1 TO WS-DIR-SUB
069600         GO TO 6110-FIND-SECT-ENTRY.
069700     IF WS-SECT-IS-DEFENSIVE (WS-DIR-SUB)
069800         ADD 1 TO WS-CNT-DEF-HHHL.
069900     IF WS-SECT-IS-CYCLICAL (WS-DIR-SUB)
070000         ADD 1 TO WS-CNT-CYC-HHHL.
070100 6100-EXIT.
070200     EXIT.
070300 6200-CALC-BREADTH.
070400     IF WS-CNT-HHHL NOT < 4
070500         MOVE "Broad Participation" TO WS-BREADTH
070600         GO TO 6200-EXIT.
070700     IF WS-CNT-HHHL NOT > 2
070800         MOVE "Narrow Leadership   " TO WS-BREADTH
070900         GO TO 6200-EXIT.
071000     MOVE "Fragmented          " TO WS-BREADTH.
071100 6200-EXIT.
071200     EXIT.
071300 6300-CALC-TILT.
071400     IF WS-CNT-DEF-HHHL NOT < 3
071500         MOVE "Defensive Tilt" TO WS-TILT
071600         GO TO 6300-EXIT.
071700     IF WS-CNT-CYC-HHHL NOT < 3
071800         MOVE "Cyclical Tilt " TO WS-TILT
071900         GO TO 6300-EXIT.
072000     MOVE "Balanced      " TO WS-TILT.
072100 6300-EXIT.
072200     EXIT.
072300******************************************************************
072400*   WRITE THE SUMMARY FILE (ALREADY IN RANK ORDER) AND THE ONE    *
072500*   CLASSIFICATION RECORD.                                        *
072600******************************************************************
072700 7000-WRITE-SUMMARY-AND-CLASS.
072800     MOVE 1 TO WS-SECT-SUB.
072900*   ONE SUMMARY-FILE RECORD PER SECTOR, IN RANK ORDER.
073000 7010-WRITE-ONE-SUMMARY.
073100     IF WS-SECT-SUB > 11
073200         GO TO 7020-WRITE-CLASS.
073300     MOVE SPACES TO SUMMARY-REC.
073400     MOVE WS-RES-RANK (WS-SECT-SUB)       TO SUM-RANK.
073500     MOVE WS-RES-TICKER (WS-SECT-SUB)     TO SUM-TICKER.
073600     MOVE WS-RES-RET-4W-X (WS-SECT-SUB)   TO SUM-RET-4W-X.
073700     MOVE WS-RES-RET-5D-X (WS-SECT-SUB)   TO SUM-RET-5D-X.
073800     MOVE WS-RES-DIRECTION (WS-SECT-SUB)  TO SUM-DIRECTION.
073900     MOVE WS-RES-LEADERSHIP (WS-SECT-SUB) TO SUM-LEADERSHIP.
074000     WRITE SUMMARY-REC.
074100     ADD 1 TO WS-SUMMARY-WRITE-CNT.
074200     ADD 1 TO WS-SECT-SUB.
074300     GO TO 7010-WRITE-ONE-SUMMARY.
074400*   ONE CLASSIFY-FILE RECORD FOR THE WHOLE WEEK'S ROLL-UP.
074500 7020-WRITE-CLASS.
074600     MOVE SPACES TO CLASS-REC.
074700     MOVE WS-SESSION-WINDOW TO CLS-SESSIONS-USED.
074800     MOVE WS-BREADTH        TO CLS-BREADTH.
074900     MOVE WS-TILT           TO CLS-TILT.
075000     MOVE WS-CNT-HHHL       TO CLS-COUNT-HHHL.
075100     MOVE WS-CNT-LHLL       TO CLS-COUNT-LHLL.
075200     MOVE WS-CNT-RANGE      TO CLS-COUNT-RANGE.
075300     MOVE WS-CNT-TRANS      TO CLS-COUNT-TRANS.
075400     WRITE CLASS-REC.
075500 7000-EXIT.
075600     EXIT.
075700******************************************************************
075800*   THE DESK'S "BRIEF BLOCKS" REPORT -- SNAPSHOT, TOP 3, BOTTOM   *
075900*   3, THEN THE FULL RANK TABLE, ALL MARKDOWN BULLETS/PIPES SO    *
076000*   IT PASTES STRAIGHT INTO THE MONDAY MEMO.                      *
076100******************************************************************
076200 8000-WRITE-BRIEF-BLOCKS.
076300     MOVE SPACES TO WS-PRINT-LINE.
076400     MOVE "# Weekly Brief Blocks (Copy/Paste)" TO WS-PRINT-LINE.
076500     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
076600     PERFORM 8100-WRITE-SNAPSHOT THRU 8100-EXIT.
076700     PERFORM 8200-WRITE-TOP-BOTTOM THRU 8200-EXIT.
076800     PERFORM 8300-WRITE-FULL-TABLE THRU 8300-EXIT.
076900 8000-EXIT.
077000     EXIT.
077100 8100-WRITE-SNAPSHOT.
077200     MOVE SPACES TO WS-PRINT-LINE.
077300     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
077400     MOVE "Snapshot" TO WS-PRINT-LINE.
077500     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
077600     MOVE WS-SESSION-WINDOW TO WS-SESSION-DISPLAY.
077700     STRING "- Sessions Used: " DELIMITED BY SIZE
077800         WS-SESSION-DISPLAY DELIMITED BY SIZE
077900         INTO WS-PRINT-LINE.
078000     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
078100     STRING "- Breadth: " DELIMITED BY SIZE
078200         WS-BREADTH DELIMITED BY SIZE
078300         INTO WS-PRINT-LINE.
078400     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
078500     STRING "- Tilt: " DELIMITED BY SIZE
078600         WS-TILT DELIMITED BY SIZE
078700         INTO WS-PRINT-LINE.
078800     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
078900 8100-EXIT.
079000     EXIT.
079100******************************************************************
079200*   TOP 3 = RANK ROWS 1-3 IN ORDER.  BOTTOM 3 IS LISTED WORST     *
079300*   FIRST, I.E. RANK 11 THEN 10 THEN 9.                           *
079400******************************************************************
079500 8200-WRITE-TOP-BOTTOM.
079600     MOVE SPACES TO WS-PRINT-LINE.
079700     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
079800     MOVE "Top 3 (4W Ratio Return)" TO WS-PRINT-LINE.
079900     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
080000     PERFORM 8250-WRITE-ONE-BULLET THRU 8250-EXIT
080100         VARYING WS-SECT-SUB FROM 1 BY 1
080200         UNTIL WS-SECT-SUB > 3.
080300     MOVE SPACES TO WS-PRINT-LINE.
080400     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
080500     MOVE "Bottom 3 (4W Ratio Return)" TO WS-PRINT-LINE.
080600     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
080700     MOVE 11 TO WS-SECT-SUB.
080800*   BOTTOM 3, WORST FIRST -- RANK 11 THEN 10 THEN 9.
080900 8210-BOTTOM-LOOP.
081000     IF WS-SECT-SUB < 9
081100         GO TO 8200-EXIT.
081200     PERFORM 8250-WRITE-ONE-BULLET THRU 8250-EXIT.
081300     SUBTRACT 1 FROM WS-SECT-SUB.
081400     GO TO 8210-BOTTOM-LOOP.
081500 8200-EXIT.
081600     EXIT.
081700 8250-WRITE-ONE-BULLET.
081800     MOVE WS-RES-RET-4W-X (WS-SECT-SUB) TO WS-PCT-INPUT-X.
081900     PERFORM 8950-FORMAT-PERCENT THRU 8950-EXIT.
082000     MOVE SPACES TO WS-PRINT-LINE.
082100     STRING "- " DELIMITED BY SIZE
082200         WS-RES-TICKER (WS-SECT-SUB) DELIMITED BY SIZE
082300         ": 4W Ret = " DELIMITED BY SIZE
082400         WS-PCT-DISPLAY DELIMITED BY SIZE
082500         ", Direction = " DELIMITED BY SIZE
082600         WS-RES-DIRECTION (WS-SECT-SUB) DELIMITED BY SIZE
082700         ", Leadership = " DELIMITED BY SIZE
082800         WS-RES-LEADERSHIP (WS-SECT-SUB) DELIMITED BY SIZE
082900         INTO WS-PRINT-LINE.
083000     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
083100 8250-EXIT.
083200     EXIT.
083300 8300-WRITE-FULL-TABLE.
083400     MOVE SPACES TO WS-PRINT-LINE.
083500     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
083600     MOVE "Full Ranking Table" TO WS-PRINT-LINE.
083700     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
083800     MOVE "| Rank | Ticker | 4W Ret | 5D Ret | Direction | Leadership |"
083900         TO WS-PRINT-LINE.
084000     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
084100     PERFORM 8350-WRITE-ONE-ROW THRU 8350-EXIT
084200         VARYING WS-SECT-SUB FROM 1 BY 1
084300         UNTIL WS-SECT-SUB > 11.
084400 8300-EXIT.
084500     EXIT.
084600 8350-WRITE-ONE-ROW.
084700     MOVE WS-RES-RET-4W-X (WS-SECT-SUB) TO WS-PCT-INPUT-X.
084800     PERFORM 8950-FORMAT-PERCENT THRU 8950-EXIT.
084900     MOVE WS-PCT-DISPLAY TO WS-PCT-WORK-4W-HOLD.
085000     MOVE WS-RES-RET-5D-X (WS-SECT-SUB) TO WS-PCT-INPUT-X.
085100     PERFORM 8950-FORMAT-PERCENT THRU 8950-EXIT.
085200     MOVE SPACES TO WS-PRINT-LINE.
085300     STRING "| " DELIMITED BY SIZE
085400         WS-RES-RANK (WS-SECT-SUB) DELIMITED BY SIZE
085500         " | " DELIMITED BY SIZE
085600         WS-RES-TICKER (WS-SECT-SUB) DELIMITED BY SIZE
085700         " | " DELIMITED BY SIZE
085800         WS-PCT-WORK-4W-HOLD DELIMITED BY SIZE
085900         " | " DELIMITED BY SIZE
086000         WS-PCT-DISPLAY DELIMITED BY SIZE
086100         " | " DELIMITED BY SIZE
086200         WS-RES-DIRECTION (WS-SECT-SUB) DELIMITED BY SIZE
086300         " | " DELIMITED BY SIZE
086400         WS-RES-LEADERSHIP (WS-SECT-SUB) DELIMITED BY SIZE
086500         " |" DELIMITED BY SIZE
086600         INTO WS-PRINT-LINE.
086700     PERFORM 8900-PRINT-LINE THRU 8900-EXIT.
086800 8350-EXIT.
086900     EXIT.
087000******************************************************************
087100*   FORMATS WS-PCT-INPUT-X (A SUM-RET-4W/5D STYLE BLANK-OR-       *
087200*   NUMERIC FIELD) INTO WS-PCT-DISPLAY AS A PERCENT WITH 2        *
087300*   DECIMALS, OR "n/a" WHEN THE INPUT IS BLANK.                   *
087400******************************************************************
087500 8950-FORMAT-PERCENT.
087600     IF WM-PCT-INPUT-MISSING
087700         MOVE "n/a" TO WS-PCT-DISPLAY
087800         GO TO 8950-EXIT.
087900     COMPUTE WS-PCT-RAW ROUNDED = WS-PCT-INPUT * 100.
088000     MOVE WS-PCT-RAW TO WS-PCT-EDIT.
088100     STRING WS-PCT-EDIT DELIMITED BY SIZE "%" DELIMITED BY SIZE
088200         INTO WS-PCT-DISPLAY.
088300 8950-EXIT.
088400     EXIT.
088500 8900-PRINT-LINE.
088600     WRITE BLOCKS-REC FROM WS-PRINT-LINE.
088700     MOVE SPACES TO WS-PRINT-LINE.
088800 8900-EXIT.
088900     EXIT.
089000 9000-CLOSE-RTN.
089100     DISPLAY "WMSTRUC: RATWIDE ROWS READ .. " WS-ROW-CNT.
089200     DISPLAY "WMSTRUC: SUMMARY ROWS OUT ... " WS-SUMMARY-WRITE-CNT.
089300     CLOSE RATWIDE-FILE SUMMARY-FILE CLASS-FILE BLOCKS-FILE.
089400 9000-EXIT.
089500     EXIT.
