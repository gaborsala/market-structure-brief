000100******************************************************************
000200*   WMSUMM  --  SUMMARY RECORD                                  *
000300*   OUTPUT OF WMSTRUC, INPUT TO WMBRIEF (CURRENT WEEK AND,      *
000400*   OPTIONALLY, PRIOR WEEK).  ONE ROW PER SECTOR, WRITTEN IN    *
000500*   RANK ORDER.  THE RETURN FIELDS REDEFINE TO SPACES WHEN THE  *
000600*   RETURN COULD NOT BE COMPUTED (FEWER THAN 2 PRICES).         *
000700******************************************************************
000800     05  SUM-RANK                    PIC 9(02).
000900     05  FILLER                      PIC X(01) VALUE SPACE.
001000     05  SUM-TICKER                  PIC X(04).
001100     05  FILLER                      PIC X(01) VALUE SPACE.
001200     05  SUM-RET-4W-X                PIC X(07).
001300         88  SUM-RET-4W-MISSING          VALUE SPACES.
001400     05  SUM-RET-4W REDEFINES SUM-RET-4W-X
001500                                     PIC S9(01)V9(06).
001600     05  FILLER                      PIC X(01) VALUE SPACE.
001700     05  SUM-RET-5D-X                PIC X(07).
001800         88  SUM-RET-5D-MISSING          VALUE SPACES.
001900     05  SUM-RET-5D REDEFINES SUM-RET-5D-X
002000                                     PIC S9(01)V9(06).
002100     05  FILLER                      PIC X(01) VALUE SPACE.
002200     05  SUM-DIRECTION               PIC X(10).
002300     05  FILLER                      PIC X(01) VALUE SPACE.
002400     05  SUM-LEADERSHIP              PIC X(17).
002500     05  FILLER                      PIC X(05) VALUE SPACES.
